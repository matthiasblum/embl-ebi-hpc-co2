000010*>****************************************************************
000020*>                                                               *
000030*>            Team Carbon-Footprint Time-Series Listing          *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 identification          division.
000080*>================================
000090*>
000100      program-id.       jausage.
000110*>**
000120     author.           M Pryce.
000130*>**
000140     installation.     EBI Cluster Accounting Group.
000150*>**
000160     date-written.     08/08/1991.
000170*>**
000180     date-compiled.
000190*>**
000200     security.         Copyright (C) 1991 - 2026 & later, EBI Cluster
000210*>                     Accounting Group.  Distributed under the
000220*>                     GNU General Public License.  See the file
000230*>                     COPYING for details.
000240*>**
000250*> Changes:
000260*> 08/08/91 mjp - 1.0.00 Created - simple per-user CPU-time usage
000270*>                      summary off the old timesharing accounting
000280*>                      log, one line per user per day.
000290*> 23/03/95 mjp -    .01 Weekly roll-up added alongside the daily
000300*>                      one - Finance wanted both without running
000310*>                      the job twice.
000320*> 30/11/98 mjp -      Y2K - accounting log dates are read as full
000330*>                      ccyy already, nothing here assumed 2 digits.
000340*> 14/09/08 ktn -    .02 Monthly roll-up added, parameter record
000350*>                      moved out so the grouping interval can be
000360*>                      chosen at run time instead of three separate
000370*>                      decks.
000380*> 09/01/26 bha -    .03 Rebuilt as the cluster columnar usage
000390*>                      report, team split, top-N plus Others, g/
000400*>                      kg/t scaling.  Split out of JARPT so the
000410*>                      monthly close-down job doesn't carry the
000420*>                      ad-hoc reporting load.  JA-0031.
000430*> 21/01/26 bha -    .04 Week-number label was one low for dates
000440*>                      in the run-up to the first Monday of the
000450*>                      year - matched it to the house convention
000460*>                      (Jan 1st falls in week 0 unless it is
000470*>                      itself a Monday).  JA-0036.
000480*> 04/02/26 bha -    .05 Scaled-value COMPUTE was rounding half-up,
000490*>                      not half-even as the output figures are
000500*>                      supposed to carry - added MODE IS
000510*>                      NEAREST-EVEN.  JA-0037.  Parameter record's
000520*>                      user filter widened from a single login to
000530*>                      a proper occurs-table, searched rather than
000540*>                      compared, so more than one name can be
000550*>                      filtered in one run.  JA-0038.
000560*>
000570*>****************************************************************
000580*>
000590 environment             division.
000600*>================================
000610*>
000620 configuration            section.
000630 special-names.
000640     c01                  is top-of-form.
000650     upsi-0  on status    is ja-debug-requested
000660             off status   is ja-debug-not-requested.
000670*>
000680 input-output            section.
000690 file-control.
000700*>
000710*>  Parameter record for this run - FROM/TO overrides, grouping
000720*>  interval, team split, series cap, user filter & unit.  Private
000730*>  work file, built the same way as the other cluster-accounting
000740*>  jobs carry their parameter record - see JARPT/JAJOBS for the
000750*>  precedent.
000760*>
000770     select   JA-Parm-File  assign       to "JAPRMF"
000780                            organization  is relative
000790                            access mode    is random
000800                            relative key   is WS-Parm-Rrn
000810                            file status    is JA-Prm-Sts.
000820 copy "SELJAUSG.cob".
000830 copy "SELJAUSR.cob".
000840*>
000850*>  Private print file, same convention as the other view programs.
000860*>
000870     select   JA-Print-File assign       to "JAUSGP"
000880                            organization  is line sequential
000890                            file status   is JA-Prn-Sts.
000900*>
000910 data                    division.
000920*>================================
000930*>
000940 file                    section.
000950*>-----------------------
000960 fd  JA-Parm-File.
000970 01  JA-Parm-Record.
000980     03  Prm-From-Override     pic x(19).
000990     03  Prm-To-Override       pic x(19).
001000     03  Prm-Interval          pic x(5).
001010     03  Prm-By-Team           pic x.
001020     03  Prm-Num-Series        pic 9(4).
001030*>
001040*>  Optional user filter list - one entry per login, blank entries
001050*>  trailing.  Prm-Num-User-Filters = 0 means no filter at all (every
001060*>  user in the map is kept).  JA-0038.
001070*>
001080     03  Prm-Num-User-Filters  pic 9(3).
001090     03  Prm-User-Filter-Entry occurs 20 times
001100                               pic x(12).
001110     03  Prm-Unit              pic x(2).
001120     03  filler                pic x(17).
001130*>
001140 copy "FDJAUSG.cob".
001150*>
001160 copy "FDJAUSR.cob".
001170*>
001180 copy "FDJAPRN.cob".
001190*>
001200 working-storage section.
001210*>-----------------------
001220 77  prog-name               pic x(18) value "jausage (1.0.05)".
001230*>
001240 01  WS-File-Status-Block.
001250     03  JA-Prm-Sts            pic xx.
001260     03  JA-Usg-Sts            pic xx.
001270     03  JA-Usr-Sts            pic xx.
001280     03  JA-Prn-Sts            pic xx.
001290     03  filler                pic x.
001300*>
001310 01  WS-Parm-Rrn               pic 9(4)    comp.
001320*>
001330 01  WS-Switches.
001340     03  WS-Usg-Eof-Sw         pic x.
001350         88  WS-Usg-Eof        value "Y".
001360     03  WS-By-Team-Sw         pic x.
001370         88  WS-By-Team        value "Y".
001380     03  WS-Others-Sw          pic x.
001390         88  WS-Has-Others     value "Y".
001400     03  WS-Ufl-Found-Sw       pic x.
001410         88  WS-Ufl-Found      value "Y".
001420     03  filler                pic x.
001430*>
001440 01  WS-Window.
001450     03  WS-From-Time          pic x(19).
001460     03  WS-To-Time            pic x(19).
001470     03  filler                pic x.
001480*>
001490 01  WS-Window-Text redefines WS-Window pic x(39).
001500*>
001510 01  WS-Interval-Code          pic x(5).
001520     88  WS-Int-Day            value "DAY".
001530     88  WS-Int-Week           value "WEEK".
001540     88  WS-Int-Month          value "MONTH".
001550*>
001560 01  WS-Num-Series             pic 9(4)    comp.
001570 01  WS-Kept-Teams             pic 9(4)    comp.
001580 01  WS-First-Other-Rank       pic 9(4)    comp.
001590*>
001600 01  WS-Unit-Work.
001610     03  WS-Unit-Factor        pic s9v9999999 comp-3.
001620     03  WS-Unit-Decimals      pic 9         comp.
001630     03  filler                pic x.
001640*>
001650*>  Team name + running grand total, one entry per distinct team
001660*>  seen in the period.  Size capped at 50 - the org chart has
001670*>  nowhere near that many cost-centres, but we warn rather than
001680*>  fold silently if it is ever exceeded.  JA-0031.
001690*>
001700 01  WS-Team-Table.
001710     03  WS-Team-Count         pic 9(4)    comp.
001720     03  WS-Team-Entry         occurs 50
001730                               indexed by WS-Team-Idx
001740                                          WS-Team-Srch-Idx.
001750         05  WS-Team-Name      pic x(40).
001760         05  WS-Team-Total     pic s9(11)v9999 comp-3.
001770         05  filler                pic x.
001780*>
001790*>
001800*>  Optional user filter list, carried over from the parameter record
001810*>  as-is.  WS-User-Filter-Count = 0 means no filter was given, so
001820*>  every user in the map is kept.  JA-0038.
001830*>
001840 01  WS-User-Filter-Table.
001850     03  WS-User-Filter-Count  pic 9(3)    comp.
001860     03  WS-User-Filter-Entry  occurs 20
001870                               indexed by WS-Ufl-Idx
001880                                          WS-Ufl-Srch-Idx
001890                               pic x(12).
001900     03  filler                pic x.
001910*>  Rank map - after the descending sort this holds, rank by rank,
001920*>  the original WS-Team-Entry subscript for that rank.
001930*>
001940 01  WS-Team-Rank-Work.
001950     03  WS-Team-Rank-Map      pic 9(4) comp occurs 50
001960                               indexed by WS-Rank-Idx.
001970     03  filler                pic x.
001980 01  WS-Swap-Team-Idx          pic 9(4)    comp.
001990*>
002000*>  One entry per distinct period label, in the order the day-by-
002010*>  day walk first produced it - which, because the walk only ever
002020*>  moves forward in time, is already ascending order.  Capped at
002030*>  400 (more than a year of daily buckets) with a warning if an
002040*>  unusually long run ever needs more.  JA-0031.
002050*>
002060 01  WS-Period-Table.
002070     03  WS-Period-Count       pic 9(4)    comp.
002080     03  WS-Period-Entry       occurs 400
002090                               indexed by WS-Period-Idx
002100                                          WS-Period-Srch-Idx.
002110         05  WS-Period-Label   pic x(10).
002120         05  WS-Period-Cell    occurs 50
002130                               indexed by WS-Cell-Idx
002140                               pic s9(11)v9999 comp-3.
002150         05  filler                pic x.
002160*>
002170 01  WS-To-Breakdown.
002180     03  WS-Work-Ccyy          pic 9(4)    comp.
002190     03  WS-Work-Mm            pic 99      comp.
002200     03  WS-Work-Dd            pic 99      comp.
002210     03  filler                pic x.
002220*>
002230 01  WS-Step-Ccyymmdd          pic 9(8)    comp.
002240 01  WS-To-Ccyymmdd            pic 9(8)    comp.
002250*>
002260 01  WS-Step-Date.
002270     03  WS-Step-Ccyy          pic 9(4)    comp.
002280     03  WS-Step-Mm            pic 99      comp.
002290     03  WS-Step-Dd            pic 99      comp.
002300     03  filler                pic x.
002310*>
002320*>  Display form of the step date - built fresh every day of the
002330*>  walk and doubling as the DAY period label (the MONTH label is
002340*>  just the first 7 characters of it).
002350*>
002360 01  WS-Step-Date-Disp.
002370     03  WS-Step-Ccyy-Disp     pic 9(4).
002380     03  filler                pic x value "-".
002390     03  WS-Step-Mm-Disp       pic 99.
002400     03  filler                pic x value "-".
002410     03  WS-Step-Dd-Disp       pic 99.
002420*>
002430*>  Days-in-month static lookup, same idiom as JAJOBS' rollover
002440*>  table - Feb kept at 28, leap years are not a thing this report
002450*>  needs to get exactly right (a day label just rolls to Mar 1
002460*>  one day late every 4th February, which nobody has complained
002470*>  about yet).  JA-0031.
002480*>
002490 01  WS-Dim-List               pic x(24)
002500                     value "312831303130313130313031".
002510 01  WS-Dim-Table redefines WS-Dim-List.
002520     03  WS-Dim-Entry          pic 99  occurs 12
002530                               indexed by WS-Dim-Idx.
002540     03  filler                pic x.
002550*>
002560 01  WS-Date-Call-Ts           pic x(19).
002570 01  WS-Epoch-Result           pic s9(11)  comp.
002580 01  WS-Epoch-Date             pic s9(9)   comp.
002590 01  WS-Epoch-Jan1             pic s9(9)   comp.
002600 01  WS-Week-Work.
002610     03  WS-Doy                pic s9(9)   comp.
002620     03  WS-Jan1-Dow           pic s9(9)   comp.
002630     03  WS-Monday-Offset      pic s9(9)   comp.
002640     03  WS-First-Monday-Doy   pic s9(9)   comp.
002650     03  WS-Week-Number        pic s9(9)   comp.
002660     03  WS-Div-Temp           pic s9(9)   comp.
002670     03  filler                pic x.
002680*>
002690 01  WS-Week-Label.
002700     03  WS-Week-Label-Ccyy    pic 9(4).
002710     03  filler                pic x value "-".
002720     03  WS-Week-Label-Ww      pic 99.
002730*>
002740 01  WS-Period-Label-Work      pic x(10).
002750*>
002760 01  WS-Lookup-Team            pic x(40).
002770 01  WS-Scan-Pos               pic 9(3)    comp.
002780 01  WS-Team-Len               pic 9(3)    comp.
002790*>
002800 01  WS-Result-Work.
002810     03  WS-Raw-Value          pic s9(11)v9999 comp-3.
002820*>
002830*>  Rounded half-even to the stated decimals, per the house
002840*>  convention for scaled-usage figures - avoids the small upward
002850*>  bias a straight round-half-up would add across a long run of
002860*>  ties at the rounding boundary.  JA-0031.
002870*>
002880     03  WS-Scaled-Value       pic s9(9)v999 comp-3.
002890     03  filler                pic x.
002900*>
002910*>  Overlay used only by the upsi-0 trace line in 5300 - gives a
002920*>  quick byte dump of the figure being scaled without having to
002930*>  add a second display of every numeric piece separately.
002940*>
002950 01  WS-Result-Trace redefines WS-Result-Work pic x(8).
002960*>
002970 01  WS-Int-Edit               pic zzzzzzzzz9.
002980 01  WS-Dec-Edit               pic zzzzzzz9.999.
002990 01  WS-Print-Num              pic x(14).
003000 01  WS-Lead-Spaces            pic 9(2)    comp.
003010 01  WS-Edit-Start             pic 9(2)    comp.
003020 01  WS-Edit-Len               pic 9(2)    comp.
003030*>
003040 01  WS-Warned-Teams-Sw        pic x       value "N".
003050 01  WS-Warned-Periods-Sw      pic x       value "N".
003060*>
003070 linkage section.
003080*>***************
003090*> None - called by no one, calls jadate for date arithmetic.
003100*>
003110 procedure division.
003120*>================================
003130*>
003140 0000-Main-Line.
003150*>****************
003160     perform  1000-Initialize    thru 1000-Exit.
003170     perform  2000-Preseed-Periods thru 2000-Exit.
003180     perform  3000-Accumulate-Usage thru 3000-Exit.
003190     perform  4000-Rank-Teams    thru 4000-Exit.
003200     perform  5000-Print-Report  thru 5000-Exit.
003210     perform  9000-Terminate     thru 9000-Exit.
003220     stop     run.
003230*>
003240 1000-Initialize.
003250*>****************
003260     open     input JA-Parm-File.
003270     move     1 to WS-Parm-Rrn.
003280     read     JA-Parm-File into JA-Parm-Record
003290              invalid key
003300              initialize JA-Parm-Record
003310     end-read.
003320     close    JA-Parm-File.
003330*>
003340    initialize WS-Team-Table WS-Period-Table
003350                WS-User-Filter-Table.
003360     move     "N" to WS-Others-Sw.
003370*>
003380     if       Prm-By-Team = "Y"
003390              move "Y" to WS-By-Team-Sw
003400     else
003410              move "N" to WS-By-Team-Sw
003420     end-if.
003430*>
003440     move     Prm-Num-Series to WS-Num-Series.
003450     move     Prm-Num-User-Filters to WS-User-Filter-Count.
003460     if       WS-User-Filter-Count > 0
003470              perform 1050-Copy-User-Filters thru 1050-Exit
003480     end-if.
003490*>
003500     if       Prm-Interval = spaces
003510              move "DAY" to WS-Interval-Code
003520     else
003530              move Prm-Interval to WS-Interval-Code
003540     end-if.
003550*>
003560     evaluate true
003570         when Prm-Unit = "G"
003580              move 1 to WS-Unit-Factor
003590              move 0 to WS-Unit-Decimals
003600         when Prm-Unit = "T"
003610              move 0.000001 to WS-Unit-Factor
003620              move 3 to WS-Unit-Decimals
003630         when other
003640              move 0.001 to WS-Unit-Factor
003650              move 0 to WS-Unit-Decimals
003660     end-evaluate.
003670*>
003680     perform  1100-Resolve-Window thru 1100-Exit.
003690*>
003700     open     input JA-User-File.
003710     open     output JA-Print-File.
003720*>
003730     if       ja-debug-requested
003740              display "JAUSAGD win=" WS-Window-Text
003750                      " int=" WS-Interval-Code
003760     end-if.
003770*>
003780 1000-Exit.
003790     exit.
003800*>
003810 1050-Copy-User-Filters.
003820*>***********************
003830*>  Copies the parameter record's user filter list into working
003840*>  storage, one entry per login, so 3150 below can SEARCH it without
003850*>  touching the FD record on every usage record read.  JA-0038.
003860*>
003870     perform  1060-Copy-One-Filter thru 1060-Exit
003880              varying WS-Ufl-Idx from 1 by 1
003890              until WS-Ufl-Idx > WS-User-Filter-Count.
003900*>
003910 1050-Exit.
003920     exit.
003930*>
003940 1060-Copy-One-Filter.
003950*>********************
003960     move     Prm-User-Filter-Entry (WS-Ufl-Idx)
003970              to WS-User-Filter-Entry (WS-Ufl-Idx).
003980*>
003990 1060-Exit.
004000     exit.
004010*>
004020 1100-Resolve-Window.
004030*>*********************
004040*> FROM/TO default to the earliest/latest timestamp on file when
004050*> no override was punched onto the parameter record.  JA-0031.
004060*>
004070     if       Prm-From-Override not = spaces
004080              move Prm-From-Override to WS-From-Time
004090     else
004100              open input JA-Usage-File
004110              move low-values to Ug-Time Ug-User
004120              start JA-Usage-File key is not less than Ug-Time
004130                    invalid key
004140                    move spaces to WS-From-Time
004150              end-start
004160              read JA-Usage-File next record
004170                   at end move spaces to WS-From-Time
004180                   not at end move Ug-Time to WS-From-Time
004190              end-read
004200              close JA-Usage-File
004210     end-if.
004220*>
004230     if       Prm-To-Override not = spaces
004240              move Prm-To-Override to WS-To-Time
004250     else
004260              move spaces to WS-To-Time
004270              move "N" to WS-Usg-Eof-Sw
004280              open input JA-Usage-File
004290              perform 1150-Find-Last-Time thru 1150-Exit
004300                      until WS-Usg-Eof
004310              close JA-Usage-File
004320     end-if.
004330*>
004340 1100-Exit.
004350     exit.
004360*>
004370 1150-Find-Last-Time.
004380*>*********************
004390     read     JA-Usage-File next record
004400              at end move "Y" to WS-Usg-Eof-Sw
004410              not at end move Ug-Time to WS-To-Time
004420     end-read.
004430*>
004440 1150-Exit.
004450     exit.
004460*>
004470 2000-Preseed-Periods.
004480*>**********************
004490*> Walk the window one calendar day at a time, label each day and
004500*> keep the label only when it differs from the last one filed -
004510*> labels never go backwards on a forward walk, so that single
004520*> compare is all the de-duplication day/week/month grouping needs.
004530*>
004540     if       WS-From-Time = spaces or WS-To-Time = spaces
004550              go to 2000-Exit
004560     end-if.
004570*>
004580     move     WS-From-Time (1:4) to WS-Step-Ccyy.
004590     move     WS-From-Time (6:2) to WS-Step-Mm.
004600     move     WS-From-Time (9:2) to WS-Step-Dd.
004610*>
004620     move     WS-To-Time (1:4) to WS-Work-Ccyy.
004630     move     WS-To-Time (6:2) to WS-Work-Mm.
004640     move     WS-To-Time (9:2) to WS-Work-Dd.
004650     compute  WS-To-Ccyymmdd = WS-Work-Ccyy * 10000
004660                             + WS-Work-Mm * 100 + WS-Work-Dd.
004670*>
004680 2000-Step-Loop.
004690     compute  WS-Step-Ccyymmdd = WS-Step-Ccyy * 10000
004700                               + WS-Step-Mm * 100 + WS-Step-Dd.
004710     if       WS-Step-Ccyymmdd >= WS-To-Ccyymmdd
004720              go to 2000-Exit
004730     end-if.
004740*>
004750     move     WS-Step-Ccyy to WS-Step-Ccyy-Disp.
004760     move     WS-Step-Mm   to WS-Step-Mm-Disp.
004770     move     WS-Step-Dd   to WS-Step-Dd-Disp.
004780     perform  2100-Label-Step-Date thru 2100-Exit.
004790*>
004800     if       WS-Period-Count = zero or
004810              WS-Period-Label (WS-Period-Count) not =
004820                                                WS-Period-Label-Work
004830              add 1 to WS-Period-Count
004840              if       WS-Period-Count > 400
004850                       display "JAUSAGW more than 400 periods "
004860                               "in range - report truncated"
004870                       go to 2000-Exit
004880              end-if
004890              move WS-Period-Label-Work to
004900                   WS-Period-Label (WS-Period-Count)
004910     end-if.
004920*>
004930     perform  2200-Advance-One-Day thru 2200-Exit.
004940     go to    2000-Step-Loop.
004950*>
004960 2000-Exit.
004970     exit.
004980*>
004990 2100-Label-Step-Date.
005000*>***********************
005010     evaluate true
005020         when WS-Int-Month
005030              move WS-Step-Date-Disp (1:7) to WS-Period-Label-Work
005040         when WS-Int-Week
005050              perform 2150-Compute-Week thru 2150-Exit
005060         when other
005070              move WS-Step-Date-Disp to WS-Period-Label-Work
005080     end-evaluate.
005090*>
005100 2100-Exit.
005110     exit.
005120*>
005130 2150-Compute-Week.
005140*>*******************
005150*> ISO-style week numbering: week 0 holds every day before the
005160*> first Monday of the year; week 1 starts on that Monday.
005170*> JA-0036.
005180*>
005190     move     spaces to WS-Date-Call-Ts.
005200     string   WS-Step-Date-Disp delimited by size
005210              " 00:00:00"        delimited by size
005220              into WS-Date-Call-Ts.
005230     call     "jadate" using WS-Date-Call-Ts WS-Epoch-Result.
005240     compute  WS-Epoch-Date = WS-Epoch-Result / 86400.
005250*>
005260     move     spaces to WS-Date-Call-Ts.
005270     string   WS-Step-Ccyy-Disp delimited by size
005280              "-01-01 00:00:00"  delimited by size
005290              into WS-Date-Call-Ts.
005300     call     "jadate" using WS-Date-Call-Ts WS-Epoch-Result.
005310     compute  WS-Epoch-Jan1 = WS-Epoch-Result / 86400.
005320*>
005330     compute  WS-Doy = WS-Epoch-Date - WS-Epoch-Jan1 + 1.
005340     divide   (WS-Epoch-Jan1 + 3) by 7 giving WS-Div-Temp
005350                                      remainder WS-Jan1-Dow.
005360     if       WS-Jan1-Dow = zero
005370              move zero to WS-Monday-Offset
005380     else
005390              compute WS-Monday-Offset = 7 - WS-Jan1-Dow
005400     end-if.
005410     compute  WS-First-Monday-Doy = 1 + WS-Monday-Offset.
005420*>
005430     if       WS-Doy < WS-First-Monday-Doy
005440              move zero to WS-Week-Number
005450     else
005460              divide (WS-Doy - WS-First-Monday-Doy) by 7
005470                     giving WS-Week-Number
005480              add  1 to WS-Week-Number
005490     end-if.
005500*>
005510     move     WS-Step-Ccyy-Disp to WS-Week-Label-Ccyy.
005520     move     WS-Week-Number    to WS-Week-Label-Ww.
005530     move     WS-Week-Label     to WS-Period-Label-Work.
005540*>
005550 2150-Exit.
005560     exit.
005570*>
005580 2200-Advance-One-Day.
005590*>***********************
005600     add      1 to WS-Step-Dd.
005610     set      WS-Dim-Idx to WS-Step-Mm.
005620     if       WS-Step-Dd > WS-Dim-Entry (WS-Dim-Idx)
005630              move 1 to WS-Step-Dd
005640              add  1 to WS-Step-Mm
005650              if       WS-Step-Mm > 12
005660                       move 1 to WS-Step-Mm
005670                       add  1 to WS-Step-Ccyy
005680              end-if
005690     end-if.
005700*>
005710 2200-Exit.
005720     exit.
005730*>
005740 3000-Accumulate-Usage.
005750*>*************************
005760     open     input JA-Usage-File.
005770     move     WS-From-Time to Ug-Time.
005780     move     low-values to Ug-User.
005790     start     JA-Usage-File key is not less than Ug-Time
005800               invalid key move "Y" to WS-Usg-Eof-Sw
005810               not invalid key move "N" to WS-Usg-Eof-Sw
005820     end-start.
005830*>
005840     perform  3100-Process-One-Usage thru 3100-Exit
005850              until WS-Usg-Eof.
005860*>
005870     close    JA-Usage-File.
005880*>
005890 3000-Exit.
005900     exit.
005910*>
005920 3100-Process-One-Usage.
005930*>*************************
005940     read     JA-Usage-File next record
005950              at end move "Y" to WS-Usg-Eof-Sw
005960              not at end perform 3150-Apply-One-Record
005970                         thru 3150-Exit
005980     end-read.
005990*>
006000 3100-Exit.
006010     exit.
006020*>
006030 3150-Apply-One-Record.
006040*>*************************
006050     if       Ug-Time not < WS-To-Time
006060              move "Y" to WS-Usg-Eof-Sw
006070              go to 3150-Exit
006080     end-if.
006090*>
006100     if       WS-User-Filter-Count > 0
006110              perform 3160-Check-User-Filter thru 3160-Exit
006120              if       not WS-Ufl-Found
006130                       go to 3150-Exit
006140              end-if
006150     end-if.
006160*>
006170     move     Ug-Time (1:4) to WS-Step-Ccyy.
006180     move     Ug-Time (6:2) to WS-Step-Mm.
006190     move     Ug-Time (9:2) to WS-Step-Dd.
006200     move     WS-Step-Ccyy to WS-Step-Ccyy-Disp.
006210     move     WS-Step-Mm   to WS-Step-Mm-Disp.
006220     move     WS-Step-Dd   to WS-Step-Dd-Disp.
006230     perform  2100-Label-Step-Date thru 2100-Exit.
006240*>
006250     move     Ug-User to Us-Login.
006260     read     JA-User-File key is Us-Login
006270              invalid key go to 3150-Exit
006280     end-read.
006290*>
006300     if       WS-By-Team
006310              perform 3200-Apply-Each-Team thru 3200-Exit
006320     else
006330              move "EMBL-EBI" to WS-Lookup-Team
006340              perform 3300-Post-One-Team thru 3300-Exit
006350     end-if.
006360*>
006370 3150-Exit.
006380     exit.
006390*>
006400 3160-Check-User-Filter.
006410*>***********************
006420*>  SEARCH rather than a straight compare, so the filter can hold more
006430*>  than one login.  JA-0038.
006440*>
006450     set      WS-Ufl-Srch-Idx to 1.
006460     move     "N" to WS-Ufl-Found-Sw.
006470     search   WS-User-Filter-Entry
006480              at end move "N" to WS-Ufl-Found-Sw
006490              when WS-User-Filter-Entry (WS-Ufl-Srch-Idx) = Ug-User
006500                   move "Y" to WS-Ufl-Found-Sw
006510     end-search.
006520*>
006530 3160-Exit.
006540     exit.
006550*>
006560*>  Us-Teams is carried comma separated, same convention as the
006570*>  unix-user group list.  Walk it with reference modification,
006580*>  one team per pass, same idea as the queue-name scan in JARPT.
006590*>
006600 3200-Apply-Each-Team.
006610*>*************************
006620     move     1 to WS-Scan-Pos.
006630*>
006640 3200-Next-Team.
006650     if       WS-Scan-Pos > 128 or
006660              Us-Teams (WS-Scan-Pos:1) = space
006670              go to 3200-Exit
006680     end-if.
006690*>
006700     move     zero to WS-Team-Len.
006710 3200-Scan-Comma.
006720     compute  WS-Edit-Start = WS-Scan-Pos + WS-Team-Len.
006730     if       WS-Edit-Start > 128
006740              go to 3200-Team-Found
006750     end-if.
006760     if       Us-Teams (WS-Edit-Start:1) = "," or
006770              Us-Teams (WS-Edit-Start:1) = space
006780              go to 3200-Team-Found
006790     end-if.
006800     add      1 to WS-Team-Len.
006810     go to    3200-Scan-Comma.
006820*>
006830 3200-Team-Found.
006840     move     spaces to WS-Lookup-Team.
006850     if       WS-Team-Len > zero
006860              move Us-Teams (WS-Scan-Pos:WS-Team-Len)
006870                 to WS-Lookup-Team
006880              perform 3300-Post-One-Team thru 3300-Exit
006890     end-if.
006900     compute  WS-Scan-Pos = WS-Scan-Pos + WS-Team-Len + 1.
006910     go to    3200-Next-Team.
006920*>
006930 3200-Exit.
006940     exit.
006950*>
006960 3300-Post-One-Team.
006970*>*************************
006980     set      WS-Team-Idx to 1.
006990     search   WS-Team-Entry
007000              at end perform 3350-New-Team thru 3350-Exit
007010              when WS-Team-Name (WS-Team-Idx) = WS-Lookup-Team
007020                    add Ug-Co2e to WS-Team-Total (WS-Team-Idx)
007030     end-search.
007040*>
007050     if       WS-Period-Count > zero
007060              set WS-Period-Idx to WS-Period-Count
007070              add Ug-Co2e to WS-Period-Cell (WS-Period-Idx
007080                                             WS-Team-Idx)
007090     end-if.
007100*>
007110 3300-Exit.
007120     exit.
007130*>
007140 3350-New-Team.
007150*>*************************
007160     if       WS-Team-Count >= 50
007170              if WS-Warned-Teams-Sw = "N"
007180                 display "JAUSAGW more than 50 teams seen - "
007190                         "extra teams folded into the last slot"
007200                 move "Y" to WS-Warned-Teams-Sw
007210              end-if
007220              set  WS-Team-Idx to 50
007230     else
007240              add  1 to WS-Team-Count
007250              set  WS-Team-Idx to WS-Team-Count
007260              move WS-Lookup-Team to WS-Team-Name (WS-Team-Idx)
007270              move zero to WS-Team-Total (WS-Team-Idx)
007280     end-if.
007290     add      Ug-Co2e to WS-Team-Total (WS-Team-Idx).
007300*>
007310 3350-Exit.
007320     exit.
007330*>
007340 4000-Rank-Teams.
007350*>*****************
007360*> Selection sort of the team table, descending on grand total -
007370*> table is at most 50 long so a plain paragraph-based sort is
007380*> plenty fast enough.  Same idiom as JARPT's user ranking.
007390*>
007400     if       WS-Team-Count = zero
007410              move zero to WS-Kept-Teams
007420              go to 4000-Exit
007430     end-if.
007440*>
007450     perform  4050-Init-One-Map thru 4050-Exit
007460              varying WS-Rank-Idx from 1 by 1
007470              until WS-Rank-Idx > WS-Team-Count.
007480*>
007490     perform  4100-Sort-One-Pass thru 4100-Exit
007500              varying WS-Rank-Idx from 1 by 1
007510              until WS-Rank-Idx >= WS-Team-Count.
007520*>
007530     if       WS-Num-Series > zero and
007540              WS-Team-Count > WS-Num-Series
007550              move "Y" to WS-Others-Sw
007560              if       WS-Num-Series > 1
007570                       compute WS-Kept-Teams = WS-Num-Series - 1
007580              else
007590                       move 1 to WS-Kept-Teams
007600              end-if
007610     else
007620              move "N" to WS-Others-Sw
007630              move WS-Team-Count to WS-Kept-Teams
007640     end-if.
007650*>
007660 4000-Exit.
007670     exit.
007680*>
007690 4050-Init-One-Map.
007700*>*********************
007710     set      WS-Team-Rank-Map (WS-Rank-Idx) to WS-Rank-Idx.
007720*>
007730 4050-Exit.
007740     exit.
007750*>
007760 4100-Sort-One-Pass.
007770*>*********************
007780     perform  4150-Compare-And-Swap thru 4150-Exit
007790              varying WS-Team-Srch-Idx from WS-Rank-Idx by 1
007800              until WS-Team-Srch-Idx > WS-Team-Count.
007810*>
007820 4100-Exit.
007830     exit.
007840*>
007850 4150-Compare-And-Swap.
007860*>*********************
007870     if       WS-Team-Total (WS-Team-Rank-Map
007880                             (WS-Team-Srch-Idx)) >
007890              WS-Team-Total (WS-Team-Rank-Map
007900                             (WS-Rank-Idx))
007910              move WS-Team-Rank-Map (WS-Rank-Idx)
007920                 to WS-Swap-Team-Idx
007930              move WS-Team-Rank-Map (WS-Team-Srch-Idx)
007940                 to WS-Team-Rank-Map (WS-Rank-Idx)
007950              move WS-Swap-Team-Idx
007960                 to WS-Team-Rank-Map (WS-Team-Srch-Idx)
007970     end-if.
007980*>
007990 4150-Exit.
008000     exit.
008010*>
008020 5000-Print-Report.
008030*>*******************
008040     perform  5100-Print-Header thru 5100-Exit.
008050*>
008060     perform  5200-Print-One-Period thru 5200-Exit
008070              varying WS-Period-Idx from 1 by 1
008080              until WS-Period-Idx > WS-Period-Count.
008090*>
008100 5000-Exit.
008110     exit.
008120*>
008130 5100-Print-Header.
008140*>*******************
008150     move     spaces to JA-Print-Line.
008160     string   "Time" delimited by size into JA-Print-Line.
008170*>
008180     perform  5150-Append-One-Team thru 5150-Exit
008190              varying WS-Rank-Idx from 1 by 1
008200              until WS-Rank-Idx > WS-Kept-Teams.
008210*>
008220     if       WS-Has-Others
008230              string JA-Print-Line delimited by space
008240                     x"09"          delimited by size
008250                     "Others"       delimited by size
008260                     into JA-Print-Line
008270     end-if.
008280*>
008290     write    JA-Print-Line.
008300*>
008310 5100-Exit.
008320     exit.
008330*>
008340 5150-Append-One-Team.
008350*>*********************
008360     string   JA-Print-Line delimited by space
008370              x"09"          delimited by size
008380              WS-Team-Name (WS-Team-Rank-Map (WS-Rank-Idx))
008390                             delimited by space
008400              into JA-Print-Line.
008410*>
008420 5150-Exit.
008430     exit.
008440*>
008450 5200-Print-One-Period.
008460*>***********************
008470     move     spaces to JA-Print-Line.
008480     string   WS-Period-Label (WS-Period-Idx) delimited by space
008490              into JA-Print-Line.
008500*>
008510     perform  5250-Print-One-Cell thru 5250-Exit
008520              varying WS-Rank-Idx from 1 by 1
008530              until WS-Rank-Idx > WS-Kept-Teams.
008540*>
008550     if       WS-Has-Others
008560              move zero to WS-Raw-Value
008570              compute WS-First-Other-Rank = WS-Kept-Teams + 1
008580              perform 5280-Sum-One-Other thru 5280-Exit
008590                      varying WS-Rank-Idx from WS-First-Other-Rank
008600                              by 1
008610                      until WS-Rank-Idx > WS-Team-Count
008620              perform 5300-Scale-And-Append thru 5300-Exit
008630     end-if.
008640*>
008650     write    JA-Print-Line.
008660*>
008670 5200-Exit.
008680     exit.
008690*>
008700 5250-Print-One-Cell.
008710*>*********************
008720     move     WS-Period-Cell (WS-Period-Idx
008730                WS-Team-Rank-Map (WS-Rank-Idx)) to WS-Raw-Value.
008740     perform  5300-Scale-And-Append thru 5300-Exit.
008750*>
008760 5250-Exit.
008770     exit.
008780*>
008790 5280-Sum-One-Other.
008800*>*********************
008810     add      WS-Period-Cell (WS-Period-Idx
008820                WS-Team-Rank-Map (WS-Rank-Idx)) to WS-Raw-Value.
008830*>
008840 5280-Exit.
008850     exit.
008860*>
008870 5300-Scale-And-Append.
008880*>***********************
008890     compute  WS-Scaled-Value rounded
008900              mode is nearest-even
008910              = WS-Raw-Value * WS-Unit-Factor.
008920*>
008930     if       ja-debug-requested
008940              display "JAUSAGD cell=" WS-Result-Trace
008950     end-if.
008960*>
008970     move     zero to WS-Lead-Spaces.
008980     move     spaces to WS-Print-Num.
008990     if       WS-Unit-Decimals = zero
009000              move WS-Scaled-Value to WS-Int-Edit
009010              inspect WS-Int-Edit tallying WS-Lead-Spaces
009020                      for leading space
009030              compute WS-Edit-Start = WS-Lead-Spaces + 1
009040              compute WS-Edit-Len   = 10 - WS-Lead-Spaces
009050              move WS-Int-Edit (WS-Edit-Start:WS-Edit-Len)
009060                  to WS-Print-Num
009070     else
009080              move WS-Scaled-Value to WS-Dec-Edit
009090              inspect WS-Dec-Edit tallying WS-Lead-Spaces
009100                      for leading space
009110              compute WS-Edit-Start = WS-Lead-Spaces + 1
009120              compute WS-Edit-Len   = 12 - WS-Lead-Spaces
009130              move WS-Dec-Edit (WS-Edit-Start:WS-Edit-Len)
009140                  to WS-Print-Num
009150     end-if.
009160*>
009170     string   JA-Print-Line delimited by space
009180              x"09"          delimited by size
009190              WS-Print-Num   delimited by space
009200              into JA-Print-Line.
009210*>
009220 5300-Exit.
009230     exit.
009240*>
009250 9000-Terminate.
009260*>*****************
009270     close    JA-User-File.
009280     close    JA-Print-File.
009290*>
009300 9000-Exit.
009310     exit.
009320*>
