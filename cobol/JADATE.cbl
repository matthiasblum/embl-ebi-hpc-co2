000010*>****************************************************************
000020*>                                                               *
000030*>            Timestamp To Epoch Seconds Converter               *
000040*>                                                               *
000050*>        Common utility called by JA000, JASEL & JARPT          *
000060*>                                                               *
000070*>****************************************************************
000080*>
000090 identification          division.
000100*>================================
000110*>
000120      program-id.       jadate.
000130*>**
000140     author.           R Pemberton.
000150*>**
000160     installation.     EBI Cluster Accounting Group.
000170*>**
000180     date-written.     14/03/1983.
000190*>**
000200     date-compiled.
000210*>**
000220     security.         Copyright (C) 1983 - 2026 & later, EBI
000230*>                     Cluster Accounting Group.
000240*>                     Distributed under the GNU General Public
000250*>                     License.  See the file COPYING for
000260*>                     details.
000270*>**
000280*>    Remarks.          Converts a stored "ccyy-mm-dd hh:mm:ss"
000290*>                      timestamp into whole seconds since the
000300*>                      1970-01-01 00:00:00 epoch, using a plain
000310*>                      civil-calendar day count (era/yoe/doy
000320*>                      method) - NO intrinsic date FUNCTIONs are
000330*>                      used so this will run on any compiler we
000340*>                      have ever had in the shop.
000350*>**
000360*>    Version.          See Prog-Name In Ws.
000370*>**
000380*>    Called Modules.   None.
000390*>**
000400*>    Files used :      None - pure computation.
000410*>**
000420*> Changes:
000430*> 14/03/83 rmp - 1.0.00 Created - plain civil-calendar day-count
000440*>                      routine, no vendor date intrinsics, so it
000450*>                      will run on any compiler the shop buys.
000460*> 02/09/86 rmp -    .01 Added the era/yoe/doy breakdown so the
000470*>                      day count stays correct either side of a
000480*>                      century boundary.
000490*> 11/06/91 ghs -    .02 Shared copy of WS-Civil-Work split out so
000500*>                      callers stop clobbering each other's
000510*>                      intermediate fields on a re-entrant call.
000520*> 30/11/98 rmp -      Y2K - Ts-Year is already a 4-digit field and
000530*>                      the era/yoe math above is good for any
000540*>                      ccyy >= 1601 - nothing here needed fixing.
000550*> 19/04/04 dlw -    .03 Compiler upgrade - confirmed no reliance
000560*>                      on COMP-1/COMP-2 rounding behaviour.
000570*> 04/11/25 jdc -    .04 Taken over for the cluster job-accounting
000580*>                      rewrite - accession keys and pro-rating
000590*>                      both need real elapsed seconds.  JA-0009.
000600*> 18/11/25 jdc -    .05 Guarded against a month field of zero
000610*>                      coming back from a half-parsed raw date -
000620*>                      now just returns zero rather than abend.
000630*> 06/02/26 bha -    .06 Tidied the era/yoe/doy/doe remarks - they
000640*>                      were pointing at a paper no 1986 programmer
000650*>                      could have read; reworded to plain English
000660*>                      with no outside citation.
000670*>
000680*>****************************************************************
000690*>
000700 environment             division.
000710*>================================
000720*>
000730 configuration            section.
000740 special-names.
000750     class   ja-numeric-class is "0" thru "9".
000760*>
000770 input-output            section.
000780 file-control.
000790*>                       None - no files used by this module.
000800*>
000810 data                    division.
000820*>================================
000830*>
000840 working-storage section.
000850*>-----------------------
000860 77  prog-name               pic x(17) value "jadate  (1.0.06)".
000870*>
000880 01  WS-Ts-Parts.
000890     03  WS-Ts-Year            pic 9(4).
000900     03  filler                pic x.
000910     03  WS-Ts-Month           pic 99.
000920     03  filler                pic x.
000930     03  WS-Ts-Day             pic 99.
000940     03  filler                pic x.
000950     03  WS-Ts-Hour            pic 99.
000960     03  filler                pic x.
000970     03  WS-Ts-Minute          pic 99.
000980     03  filler                pic x.
000990     03  WS-Ts-Second          pic 99.
001000*>
001010*>  Redefines of the 19-char timestamp, purely so a bad/blank
001020*>  stamp can be spotted with one compare instead of six.
001030*>
001040 01  WS-Ts-As-Text redefines WS-Ts-Parts pic x(19).
001050*>
001060 01  WS-Civil-Work.
001070*>  WS-Adj-Year is the working year (ccyy adjusted back one
001080*>  when mm <= 2, so the leap-day falls at the end of the
001090*>  working year instead of the front), WS-Month-Prime is the
001100*>  month re-based to start the working year at March,
001110*>  WS-Day-Of-Year counts days into that re-based year, and
001120*>  WS-Day-Of-Era counts days since the start of the current
001130*>  400-year leap cycle.
001140     03  WS-Adj-Year           pic s9(9)   comp.
001150     03  WS-Era                pic s9(9)   comp.
001160     03  WS-Yoe                pic s9(9)   comp.
001170     03  WS-Month-Prime        pic s9(9)   comp.
001180     03  WS-Month-Prime-Rem    pic s9(9)   comp.
001190     03  WS-Day-Of-Year        pic s9(9)   comp.
001200     03  WS-Day-Of-Era         pic s9(9)   comp.
001210     03  WS-Days-Since-Epoch   pic s9(9)   comp.
001220     03  WS-Div-Temp           pic s9(9)   comp.
001230     03  filler                pic x.
001240*>
001250*>  Second breakdown of the same work area, used only while we
001260*>  are forming the (153*mp+2) intermediate - kept separate so a
001270*>  change to the day-of-year formula cannot clobber the era math
001280*>  above it by accident.
001290*>
001300 01  WS-Doy-Work redefines WS-Civil-Work.
001310     03  filler                pic s9(9)   comp.
001320     03  filler                pic s9(9)   comp.
001330     03  filler                pic s9(9)   comp.
001340     03  filler                pic s9(9)   comp.
001350     03  filler                pic s9(9)   comp.
001360     03  WS-Doy-Numerator      pic s9(9)   comp.
001370     03  filler                pic s9(9)   comp.
001380     03  filler                pic s9(9)   comp.
001390     03  filler                pic s9(9)   comp.
001400*>
001410 linkage section.
001420*>***************
001430*>
001440 01  JA-Date-Timestamp         pic x(19).
001450 01  JA-Date-Epoch-Secs        pic s9(11)  comp.
001460*>
001470 procedure division using JA-Date-Timestamp
001480                         JA-Date-Epoch-Secs.
001490*>
001500 0000-Main.
001510*>*********
001520     if       JA-Date-Timestamp = spaces or
001530              JA-Date-Timestamp (6:2) = "00"
001540              move     zero to JA-Date-Epoch-Secs
001550              goback
001560     end-if.
001570*>
001580     move     JA-Date-Timestamp to WS-Ts-As-Text.
001590*>
001600     perform  1000-Civil-To-Days  thru 1000-Exit.
001610     perform  2000-Add-Time-Of-Day thru 2000-Exit.
001620     goback.
001630*>
001640 1000-Civil-To-Days.
001650*>*******************
001660*> Era/year-of-era/day-of-year/day-of-era breakdown - integer
001670*> arithmetic only, valid for any ccyy this shop will ever see
001680*> (>= 1601).
001690*>
001700     if       WS-Ts-Month <= 2
001710              compute  WS-Adj-Year = WS-Ts-Year - 1
001720     else
001730              move     WS-Ts-Year to WS-Adj-Year
001740     end-if.
001750*>
001760     divide   WS-Adj-Year by 400 giving WS-Era.
001770     compute  WS-Yoe = WS-Adj-Year - (WS-Era * 400).
001780*>
001790     divide   (WS-Ts-Month + 9) by 12 giving WS-Div-Temp
001800                                     remainder WS-Month-Prime.
001810*>
001820     compute  WS-Doy-Numerator = (153 * WS-Month-Prime) + 2.
001830     divide   WS-Doy-Numerator by 5 giving WS-Day-Of-Year.
001840     compute  WS-Day-Of-Year = WS-Day-Of-Year + WS-Ts-Day - 1.
001850*>
001860     divide   WS-Yoe by 4   giving WS-Div-Temp.
001870     compute  WS-Day-Of-Era = WS-Yoe * 365 + WS-Div-Temp.
001880     divide   WS-Yoe by 100 giving WS-Div-Temp.
001890     compute  WS-Day-Of-Era = WS-Day-Of-Era - WS-Div-Temp
001900                                             + WS-Day-Of-Year.
001910*>
001920     compute  WS-Days-Since-Epoch = (WS-Era * 146097)
001930                                  + WS-Day-Of-Era - 719468.
001940*>
001950 1000-Exit.
001960     exit.
001970*>
001980 2000-Add-Time-Of-Day.
001990*>*********************
002000     compute  JA-Date-Epoch-Secs =
002010              (WS-Days-Since-Epoch * 86400)
002020                 + (WS-Ts-Hour   * 3600)
002030                 + (WS-Ts-Minute * 60)
002040                 +  WS-Ts-Second.
002050*>
002060 2000-Exit.
002070     exit.
002080*>
