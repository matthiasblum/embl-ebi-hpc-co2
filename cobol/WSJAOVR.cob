000010*>*******************************************
000020*>                                          *
000030*>  Record Definition For Custom-User       *
000040*>     Override File (Input to JAMERGE)     *
000050*>     Login + name/position/teams/sponsor,  *
000060*>     a blank field means "no override".    *
000070*>*******************************************
000080*>  File size 262 bytes.
000090*>
000100*> 08/11/25 jdc - Created.
000110*>
000120 01  JA-Override-Record.
000130     03  Ovr-Login             pic x(12).
000140     03  Ovr-Name              pic x(40).
000150     03  Ovr-Position          pic x(40).
000160     03  Ovr-Teams             pic x(128).
000170     03  Ovr-Sponsor           pic x(40).
000180     03  filler                pic x(2).
000190*>
