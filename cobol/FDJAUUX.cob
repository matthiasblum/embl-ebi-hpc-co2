000010*>*******************************************
000020*>  File Description For Unix-User Table    *
000030*>*******************************************
000040*> 04/11/25 jdc - Created.
000050*>
000060 fd  JA-Unix-User-File.
000070 copy "WSJAUUX.cob".
000080*>
