000010*>*******************************************
000020*>                                          *
000030*>  Record Definition For Report File       *
000040*>     Monthly Co2e/Cost Report - one rec   *
000050*>     per user per month.                  *
000060*>     Uses Rp-Login + Rp-Month as key      *
000070*>*******************************************
000080*>  File size 470 bytes.
000090*>
000100*> 06/11/25 jdc - Created.
000110*> 27/11/25 jdc - Rp-Mem-Hist added, finance wanted the memory
000120*>                efficiency histogram kept with the report
000130*>                instead of recomputed each time.  JA-0022.
000140*> 03/01/26 jdc - Rp-Rank/Rp-Contrib added after the ranking
000150*>                requirement came in from the cluster committee.
000160*>
000170 01  JA-Report-Record.
000180     03  Rp-Login              pic x(12).
000188*>  ccyy-mm
000190     03  Rp-Month              pic x(7).
000200     03  Rp-Jobs-Total         pic 9(9)       comp.
000210     03  Rp-Jobs-Done          pic 9(9)       comp.
000220     03  Rp-Jobs-Exit          pic 9(9)       comp.
000230     03  Rp-Co2e               pic s9(11)v9999 comp-3.
000240     03  Rp-Cost               pic s9(9)v9999  comp-3.
000250     03  Rp-Cputime            pic s9(12)v99   comp-3.
000260     03  Rp-Mem-Hist           occurs 100.
000270         05  Rp-Mem-Hist-Cnt   pic 9(7)       comp.
000280     03  Rp-Rank               pic 9(6)       comp.
000290     03  Rp-Contrib            pic 9v9999      comp-3.
000300     03  filler                pic x(20).
000310*>
000320*>  Rp-Mem-Hist subscript 1 = efficiency bucket 0, subscript 100 =
000330*>  bucket 99 (values >= 99 all fall in the top bucket).
000340*>
