000010*>*******************************************
000020*>  File-Control Select For Print Files        *
000030*>     Shared by JAJOBS, JAUSAGE and JARPT.    *
000040*>*******************************************
000050*> 04/11/25 jdc - Created.
000060*>
000070     select   JA-Print-File  assign       to "JAPRNF"
000080                             organization  is line sequential
000090                             file status   is JA-Prn-Sts.
000100*>
