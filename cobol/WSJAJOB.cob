000010*>*******************************************
000020*>                                          *
000030*>  Record Definition For Job File          *
000040*>     Uses Job-Accession as key            *
000050*>     Shared layout for the COMPLETE and    *
000060*>     INCOMPLETE job stores.                *
000070*>*******************************************
000080*>  File size 330 bytes.
000090*>
000100*> THESE FIELD DEFINITIONS MAY NEED CHANGING
000110*>
000120*> 04/11/25 jdc - Created.
000130*> 19/11/25 jdc - Added null-indicator bytes for the scheduler
000140*>                fields that can legitimately be missing off
000150*>                a raw bjobs/bacct snapshot.  Ticket JA-0014.
000160*> 02/12/25 jdc - Job-Slots widened to 9(5), seen a 20000 core
000170*>                array job on gpu03 queue.  JA-0021.
000180*> 14/01/26 jdc - Mem-Lim/Mem-Max made comp, were display.
000190*>
000200 01  JA-Job-Record.
000210     03  Job-Accession         pic x(40).
000220     03  Job-Scheduler         pic x(8).
000230     03  Job-Id                pic 9(9)       comp.
000240     03  Job-Index             pic 9(6)       comp.
000250     03  Job-Name              pic x(64).
000258*>  DONE, EXIT, RUN, PEND, ...
000260     03  Job-Status            pic x(8).
000270     03  Job-User              pic x(12).
000278*>  a queue containing "gpu" is a GPU job
000280     03  Job-Queue             pic x(16).
000290     03  Job-Slots             pic 9(5)       comp.
000298*>  Y = value absent, N = present
000300     03  Job-Cpu-Eff-Null      pic x.
000310     03  Job-Cpu-Eff           pic s9(3)v99    comp-3.
000320     03  Job-Cpu-Time-Null     pic x.
000330     03  Job-Cpu-Time          pic s9(9)v99    comp-3.
000340     03  Job-Mem-Lim-Null      pic x.
000350     03  Job-Mem-Lim           pic 9(9)       comp.
000360     03  Job-Mem-Max-Null      pic x.
000370     03  Job-Mem-Max           pic 9(9)       comp.
000380     03  Job-Mem-Eff-Null      pic x.
000390     03  Job-Mem-Eff           pic s9(3)v99    comp-3.
000400     03  Job-From-Host         pic x(24).
000410     03  Job-Exec-Host-Null    pic x.
000420     03  Job-Exec-Host         pic x(24).
000428*>  yyyy-mm-dd hh:mm:ss
000430     03  Job-Submit-Time       pic x(19).
000440     03  Job-Start-Time-Null   pic x.
000450     03  Job-Start-Time        pic x(19).
000458*>  only set when Job-Status is DONE/EXIT
000460     03  Job-Finish-Time-Null  pic x.
000470     03  Job-Finish-Time       pic x(19).
000478*>  snapshot time this record was taken
000480     03  Job-Update-Time       pic x(19).
000490     03  filler                pic x(24).
000500*>
000510*> Breakdown of a stored timestamp, used by the date-window tests
000520*> in JASEL and by the pro-rating minute-walk in JARPT.
000530*>
000540 01  JA-Time-Parts redefines JA-Job-Record.
000550     03  filler                pic x(40).
000560     03  filler                pic x(8).
000570     03  filler                pic 9(9)       comp.
000580     03  filler                pic 9(6)       comp.
000590     03  filler                pic x(64).
000600     03  filler                pic x(8).
000610     03  filler                pic x(12).
000620     03  filler                pic x(16).
000630     03  filler                pic 9(5)       comp.
000640     03  filler                pic x.
000650     03  filler                pic s9(3)v99    comp-3.
000660     03  filler                pic x.
000670     03  filler                pic s9(9)v99    comp-3.
000680     03  filler                pic x.
000690     03  filler                pic 9(9)       comp.
000700     03  filler                pic x.
000710     03  filler                pic 9(9)       comp.
000720     03  filler                pic x.
000730     03  filler                pic s9(3)v99    comp-3.
000740     03  filler                pic x(24).
000750     03  filler                pic x.
000760     03  filler                pic x(24).
000770     03  JAT-Submit-Stamp.
000780         05  JAT-Submit-Date   pic x(10).
000790         05  filler            pic x.
000800         05  JAT-Submit-Clock  pic x(8).
000810     03  filler                pic x.
000820     03  JAT-Start-Stamp.
000830         05  JAT-Start-Date    pic x(10).
000840         05  filler            pic x.
000850         05  JAT-Start-Clock   pic x(8).
000860     03  filler                pic x.
000870     03  JAT-Finish-Stamp.
000880         05  JAT-Finish-Date   pic x(10).
000890         05  filler            pic x.
000900         05  JAT-Finish-Clock  pic x(8).
000910     03  filler                pic x(19).
000920     03  filler                pic x(24).
000930*>
