000010*>****************************************************************
000020*>                                                               *
000030*>                    J O B   L I S T I N G                      *
000040*>                                                               *
000050*>            Tab-separated columnar job report                  *
000060*>                                                               *
000070*>****************************************************************
000080*>
000090 identification          division.
000100*>================================
000110*>
000120     program-id.       jajobs.
000130*>**
000140     author.           A Okafor.
000150*>**
000160     installation.     EBI Cluster Accounting Group.
000170*>**
000180     date-written.     30/06/1989.
000190*>**
000200     date-compiled.
000210*>**
000220     security.         Copyright (C) 1989 - 2026 & later, EBI
000230*>                     Cluster Accounting Group.
000240*>                     Distributed under the GNU General Public
000250*>                     License.  See the file COPYING for
000260*>                     details.
000270*>**
000280*>    Remarks.         Lists jobs overlapping a window, tab-
000290*>                     separated, one row per job, "-" for any
000300*>                     missing value.  No totals, no control
000310*>                     breaks - the plain read-and-print idiom,
000320*>                     not a Report-Writer job.
000330*>**
000340*>    Called Modules.  jasel - job selection cursor + mem-fix.
000350*>**
000360*>    Files used :     JA-Parm-File  (input,  relative, RRN 1)
000370*>                     JA-Job-File   (input,  indexed - via jasel)
000380*>                     JA-Incomplete-File (input, sequential - via
000390*>                                   jasel)
000400*>                     JA-Print-File (output, sequential)
000410*>**
000420*> Changes:
000430*> 30/06/89 ado - 1.0.00 Created - plain read-and-print job listing,
000440*>                      tab-separated, one row per job, no totals -
000450*>                      the quick-look report ops run when someone
000460*>                      rings up asking "what is running right now".
000470*> 11/02/94 ado -    .01 Window parameters moved out to the relative
000480*>                      parameter file so ops can change the default
000490*>                      look-back without a recompile.
000500*> 19/10/98 ado -      Y2K - From/To are already full ccyy timestamps
000510*>                      end to end, nothing here truncates a year.
000520*> 07/11/25 jdc -    .02 Taken over for the cluster rewrite - report
000530*>                      now drawn from the job-store cursor instead
000540*>                      of the old timesharing job log.  JA-0005.
000550*> 22/11/25 jdc -    .03 Missing Cpu-Eff/Mem fields now print "-"
000560*>                      instead of zero - matches the convention
000570*>                      the committee are used to from the old
000580*>                      listing report.  JA-0017.
000590*> 12/01/26 bha -    .04 Index suffix dropped from #ID when
000600*>                      Job-Index is zero (single-task jobs).
000610*>                      JA-0030.
000620*>
000630*>****************************************************************
000640*>
000650 environment             division.
000660*>================================
000670*>
000680 configuration            section.
000690 special-names.
000700     c01      is   top-of-form
000710     upsi-0   on   status is ja-debug-requested
000720              off  status is ja-debug-not-requested.
000730*>
000740 input-output            section.
000750 file-control.
000760     select   JA-Parm-File  assign       to "JAPRMF"
000770                            organization  is relative
000780                            access mode   is random
000790                            relative key  is WS-Parm-Rrn
000800                            file status   is JA-Prm-Sts.
000810*>
000820     copy "SELJAJOB.cob".
000830     copy "SELJAINC.cob".
000840     copy "SELJAPRN.cob".
000850*>
000860 data                    division.
000870*>================================
000880*>
000890 file                    section.
000900*>-----------------------
000910 fd  JA-Parm-File.
000920 01  JA-Parm-Record.
000930     03  Prm-From-Override     pic x(19).
000940     03  Prm-To-Override       pic x(19).
000950     03  Prm-User-Filter       pic x(12).
000960     03  filler                pic x(14).
000970*>
000980     copy "FDJAJOB.cob".
000990     copy "FDJAINC.cob".
001000*>
001010     copy "FDJAPRN.cob".
001020*>
001030 working-storage section.
001040*>-----------------------
001050 77  prog-name               pic x(17) value "jajobs  (1.0.04)".
001060*>
001070 01  WS-File-Status-Block.
001080     03  JA-Prm-Sts            pic xx.
001090     03  JA-Job-Sts            pic xx.
001100     03  JA-Inc-Sts            pic xx.
001110     03  JA-Prn-Sts            pic xx.
001120     03  filler                pic x.
001130*>
001140 01  WS-Parm-Rrn               pic 9(4)    comp.
001150*>
001160 01  WS-Switches.
001170     03  JS-End-Of-Data-Sw     pic x       value "N".
001180         88  JS-No-More-Data               value "Y".
001190     03  filler                pic x.
001200*>
001210 01  WS-Counters.
001220     03  WS-Jobs-Printed-Ctr   pic 9(7)    comp.
001230     03  filler                pic x.
001240*>
001250 01  WS-Window.
001260     03  WS-From-Time          pic x(19).
001270     03  WS-To-Time            pic x(19).
001280     03  WS-User-Filter        pic x(12)   value spaces.
001290     03  filler                pic x.
001300*>
001310*>  Byte-string overlay of the window, for the upsi-0 trace line
001320*>  in 1100-Resolve-Window below.
001330*>
001340 01  WS-Window-Text redefines WS-Window pic x(50).
001350*>
001360 01  WS-Today-Ccyymmdd         pic 9(8).
001370 01  WS-Today-Breakdown redefines WS-Today-Ccyymmdd.
001380     03  WS-Today-Ccyy         pic 9(4).
001390     03  WS-Today-Mm           pic 99.
001400     03  WS-Today-Dd           pic 99.
001410     03  filler                pic x.
001420*>
001430 01  WS-Tomorrow-Work.
001440     03  WS-Tom-Ccyy           pic 9(4)    comp.
001450     03  WS-Tom-Mm             pic 99      comp.
001460     03  WS-Tom-Dd             pic 99      comp.
001470     03  filler                pic x.
001480*>
001490*>  Days-in-month table, searched to roll the day/month/year over
001500*>  for the default TO (tomorrow 00:00:00) - kept local rather
001510*>  than shared, this program is the only one that needs it.
001520*>
001530 01  WS-Dim-List               pic x(24)
001540           value "312831303130313130313031".
001550 01  WS-Dim-Table redefines WS-Dim-List.
001560     03  WS-Dim-Entry  occurs 12 indexed by WS-Dim-Idx.
001570         05  WS-Dim-Days       pic 99.
001580         05  filler                pic x.
001590*>
001600 01  WS-Job-Buffer.
001610     copy "WSJAJOB.cob".
001620*>
001630 01  WS-Print-Work.
001640     03  WS-Print-Id           pic x(24).
001650     03  WS-Print-Status       pic x(8).
001660     03  WS-Print-User         pic x(12).
001670     03  WS-Print-Queue        pic x(16).
001680     03  WS-Print-Cpus         pic zzzz9.
001690     03  WS-Print-Cpu-Eff      pic x(10).
001700     03  WS-Print-Mem-Lim      pic x(12).
001710     03  WS-Print-Mem-Max      pic x(12).
001720     03  WS-Print-Submit       pic x(19).
001730     03  WS-Print-Start        pic x(19).
001740     03  WS-Print-Finish       pic x(19).
001750     03  filler                pic x.
001760*>
001770 01  WS-Numeric-Edit           pic zzzzzzzz9.
001780 01  WS-Index-Edit             pic zzzzz9.
001790 01  WS-Pct-Edit               pic zz9.99.
001800*>
001810 01  WS-Tab                    pic x       value x"09".
001820 01  WS-Lead-Spaces            pic 9(2)    comp.
001830 01  WS-Edit-Start             pic 9(2)    comp.
001840 01  WS-Edit-Len               pic 9(2)    comp.
001850 01  WS-Id-Lead-Spaces         pic 9(2)    comp.
001860 01  WS-Id-Edit-Start          pic 9(2)    comp.
001870 01  WS-Id-Edit-Len            pic 9(2)    comp.
001880*>
001890 procedure division.
001900*>========================
001910*>
001920 0000-Main-Line.
001930*>**************
001940     perform  1000-Open-Files   thru 1000-Exit.
001950     perform  1100-Resolve-Window thru 1100-Exit.
001960     perform  1500-Print-Header thru 1500-Exit.
001970*>
001980     call     "JASEL" using "OPEN" WS-From-Time WS-To-Time
001990                            WS-User-Filter WS-Job-Buffer
002000                            JS-End-Of-Data-Sw.
002010     call     "JASEL" using "NEXT" WS-From-Time WS-To-Time
002020                            WS-User-Filter WS-Job-Buffer
002030                            JS-End-Of-Data-Sw.
002040     perform  2000-Print-One-Job thru 2000-Exit
002050              until JS-No-More-Data.
002060     call     "JASEL" using "CLOS" WS-From-Time WS-To-Time
002070                            WS-User-Filter WS-Job-Buffer
002080                            JS-End-Of-Data-Sw.
002090*>
002100     perform  9000-Terminate    thru 9000-Exit.
002110     stop run.
002120*>
002130 1000-Open-Files.
002140*>***************
002150     move     1 to WS-Parm-Rrn.
002160     open     input JA-Parm-File.
002170     read     JA-Parm-File
002180              invalid key initialize JA-Parm-Record.
002190     close    JA-Parm-File.
002200*>
002210     open     output JA-Print-File.
002220*>
002230 1000-Exit.
002240     exit.
002250*>
002260 1100-Resolve-Window.
002270*>********************
002280     accept   WS-Today-Ccyymmdd from date yyyymmdd.
002290*>
002300     if       Prm-From-Override not = spaces
002310              move Prm-From-Override to WS-From-Time
002320     else
002330              move spaces to WS-From-Time
002340              move WS-Today-Ccyy to WS-From-Time (1:4)
002350              move "-"           to WS-From-Time (5:1)
002360              move WS-Today-Mm   to WS-From-Time (6:2)
002370              move "-"           to WS-From-Time (8:1)
002380              move WS-Today-Dd   to WS-From-Time (9:2)
002390              move " 00:00:00"   to WS-From-Time (11:9)
002400     end-if.
002410*>
002420     if       Prm-To-Override not = spaces
002430              move Prm-To-Override to WS-To-Time
002440     else
002450              perform 1150-Compute-Tomorrow thru 1150-Exit
002460              move spaces to WS-To-Time
002470              move WS-Tom-Ccyy to WS-To-Time (1:4)
002480              move "-"         to WS-To-Time (5:1)
002490              move WS-Tom-Mm   to WS-To-Time (6:2)
002500              move "-"         to WS-To-Time (8:1)
002510              move WS-Tom-Dd   to WS-To-Time (9:2)
002520              move " 00:00:00" to WS-To-Time (11:9)
002530     end-if.
002540*>
002550     move     Prm-User-Filter to WS-User-Filter.
002560*>
002570     if       ja-debug-requested
002580              display "JAJOBSD win=" WS-Window-Text
002590     end-if.
002600*>
002610 1100-Exit.
002620     exit.
002630*>
002640 1150-Compute-Tomorrow.
002650*>**********************
002660     move     WS-Today-Ccyy to WS-Tom-Ccyy.
002670     move     WS-Today-Mm   to WS-Tom-Mm.
002680     add      1 to WS-Today-Dd giving WS-Tom-Dd.
002690*>
002700     set      WS-Dim-Idx to WS-Today-Mm.
002710     if       WS-Tom-Dd > WS-Dim-Days (WS-Dim-Idx)
002720              move 1 to WS-Tom-Dd
002730              add  1 to WS-Tom-Mm
002740              if   WS-Tom-Mm > 12
002750                   move 1 to WS-Tom-Mm
002760                   add  1 to WS-Tom-Ccyy
002770              end-if
002780     end-if.
002790*>
002800 1150-Exit.
002810     exit.
002820*>
002830 1500-Print-Header.
002840*>******************
002850     move     spaces to JA-Print-Line.
002860     string   "#ID"             delimited by size
002870              WS-Tab            delimited by size
002880              "Status"          delimited by size
002890              WS-Tab            delimited by size
002900              "User"            delimited by size
002910              WS-Tab            delimited by size
002920              "Queue"           delimited by size
002930              WS-Tab            delimited by size
002940              "CPUs"            delimited by size
002950              WS-Tab            delimited by size
002960              "CPU efficiency"  delimited by size
002970              WS-Tab            delimited by size
002980              "Mem. limit"      delimited by size
002990              WS-Tab            delimited by size
003000              "Max mem. used"   delimited by size
003010              WS-Tab            delimited by size
003020              "Submit time"     delimited by size
003030              WS-Tab            delimited by size
003040              "Start time"      delimited by size
003050              WS-Tab            delimited by size
003060              "Finish time"     delimited by size
003070         into JA-Print-Line.
003080     write    JA-Print-Line.
003090*>
003100 1500-Exit.
003110     exit.
003120*>
003130 2000-Print-One-Job.
003140*>*******************
003150     perform  2100-Build-Id-Field   thru 2100-Exit.
003160     perform  2200-Build-Display-Fields thru 2200-Exit.
003170     perform  2300-Write-Line       thru 2300-Exit.
003180     add      1 to WS-Jobs-Printed-Ctr.
003190*>
003200     call     "JASEL" using "NEXT" WS-From-Time WS-To-Time
003210                            WS-User-Filter WS-Job-Buffer
003220                            JS-End-Of-Data-Sw.
003230*>
003240 2000-Exit.
003250     exit.
003260*>
003270 2100-Build-Id-Field.
003280*>********************
003290     move     spaces to WS-Print-Id.
003300     move     zero to WS-Lead-Spaces.
003310     move     Job-Id of WS-Job-Buffer to WS-Numeric-Edit.
003320     inspect  WS-Numeric-Edit tallying WS-Lead-Spaces
003330              for leading space.
003340     move     WS-Lead-Spaces to WS-Id-Lead-Spaces.
003350     compute  WS-Id-Edit-Start = WS-Id-Lead-Spaces + 1.
003360     compute  WS-Id-Edit-Len   = 9 - WS-Id-Lead-Spaces.
003370     if       Job-Index of WS-Job-Buffer = zero
003380              string WS-Numeric-Edit (WS-Id-Edit-Start:WS-Id-Edit-Len)
003390                     delimited by size
003400                 into WS-Print-Id
003410     else
003420              move zero to WS-Lead-Spaces
003430              move Job-Index of WS-Job-Buffer to WS-Index-Edit
003440              inspect WS-Index-Edit tallying WS-Lead-Spaces
003450                      for leading space
003460              compute WS-Edit-Start = WS-Lead-Spaces + 1
003470              compute WS-Edit-Len   = 6 - WS-Lead-Spaces
003480              string WS-Numeric-Edit (WS-Id-Edit-Start:WS-Id-Edit-Len)
003490                                                 delimited by size
003500                     "["                         delimited by size
003510                     WS-Index-Edit (WS-Edit-Start:WS-Edit-Len)
003520                                                 delimited by size
003530                     "]"                         delimited by size
003540                 into WS-Print-Id
003550     end-if.
003560*>
003570 2100-Exit.
003580     exit.
003590*>
003600 2200-Build-Display-Fields.
003610*>***************************
003620     move     Job-Status of WS-Job-Buffer to WS-Print-Status.
003630     move     Job-User   of WS-Job-Buffer to WS-Print-User.
003640     move     Job-Queue  of WS-Job-Buffer to WS-Print-Queue.
003650     move     Job-Slots  of WS-Job-Buffer to WS-Print-Cpus.
003660*>
003670     if       Job-Cpu-Eff-Null of WS-Job-Buffer = "Y"
003680              move "-" to WS-Print-Cpu-Eff
003690     else
003700              move Job-Cpu-Eff of WS-Job-Buffer to WS-Pct-Edit
003710              move zero to WS-Lead-Spaces
003720              inspect WS-Pct-Edit tallying WS-Lead-Spaces
003730                      for leading space
003740              compute WS-Edit-Start = WS-Lead-Spaces + 1
003750              compute WS-Edit-Len   = 6 - WS-Lead-Spaces
003760              move spaces to WS-Print-Cpu-Eff
003770              string WS-Pct-Edit (WS-Edit-Start:WS-Edit-Len)
003780                     delimited by size
003790                 into WS-Print-Cpu-Eff
003800     end-if.
003810*>
003820     if       Job-Mem-Lim-Null of WS-Job-Buffer = "Y"
003830              move "-" to WS-Print-Mem-Lim
003840     else
003850              move Job-Mem-Lim of WS-Job-Buffer to WS-Numeric-Edit
003860              move zero to WS-Lead-Spaces
003870              inspect WS-Numeric-Edit tallying WS-Lead-Spaces
003880                      for leading space
003890              compute WS-Edit-Start = WS-Lead-Spaces + 1
003900              compute WS-Edit-Len   = 9 - WS-Lead-Spaces
003910              move spaces to WS-Print-Mem-Lim
003920              string WS-Numeric-Edit (WS-Edit-Start:WS-Edit-Len)
003930                     delimited by size
003940                 into WS-Print-Mem-Lim
003950     end-if.
003960*>
003970     if       Job-Mem-Max-Null of WS-Job-Buffer = "Y"
003980              move "-" to WS-Print-Mem-Max
003990     else
004000              move Job-Mem-Max of WS-Job-Buffer to WS-Numeric-Edit
004010              move zero to WS-Lead-Spaces
004020              inspect WS-Numeric-Edit tallying WS-Lead-Spaces
004030                      for leading space
004040              compute WS-Edit-Start = WS-Lead-Spaces + 1
004050              compute WS-Edit-Len   = 9 - WS-Lead-Spaces
004060              move spaces to WS-Print-Mem-Max
004070              string WS-Numeric-Edit (WS-Edit-Start:WS-Edit-Len)
004080                     delimited by size
004090                 into WS-Print-Mem-Max
004100     end-if.
004110*>
004120     move     Job-Submit-Time of WS-Job-Buffer to WS-Print-Submit.
004130*>
004140     if       Job-Start-Time-Null of WS-Job-Buffer = "Y"
004150              move "-" to WS-Print-Start
004160     else
004170              move Job-Start-Time of WS-Job-Buffer to WS-Print-Start
004180     end-if.
004190*>
004200     if       Job-Finish-Time-Null of WS-Job-Buffer = "Y"
004210              move "-" to WS-Print-Finish
004220     else
004230              move Job-Finish-Time of WS-Job-Buffer to WS-Print-Finish
004240     end-if.
004250*>
004260 2200-Exit.
004270     exit.
004280*>
004290 2300-Write-Line.
004300*>****************
004310     move     spaces to JA-Print-Line.
004320     string   WS-Print-Id       delimited by size
004330              WS-Tab            delimited by size
004340              WS-Print-Status   delimited by size
004350              WS-Tab            delimited by size
004360              WS-Print-User     delimited by size
004370              WS-Tab            delimited by size
004380              WS-Print-Queue    delimited by size
004390              WS-Tab            delimited by size
004400              WS-Print-Cpus     delimited by size
004410              WS-Tab            delimited by size
004420              WS-Print-Cpu-Eff  delimited by size
004430              WS-Tab            delimited by size
004440              WS-Print-Mem-Lim  delimited by size
004450              WS-Tab            delimited by size
004460              WS-Print-Mem-Max  delimited by size
004470              WS-Tab            delimited by size
004480              WS-Print-Submit   delimited by size
004490              WS-Tab            delimited by size
004500              WS-Print-Start    delimited by size
004510              WS-Tab            delimited by size
004520              WS-Print-Finish   delimited by size
004530         into JA-Print-Line.
004540     write    JA-Print-Line.
004550*>
004560 2300-Exit.
004570     exit.
004580*>
004590 9000-Terminate.
004600*>***************
004610     close    JA-Print-File.
004620*>
004630 9000-Exit.
004640     exit.
004650*>
