000010*>*******************************************
000020*>                                          *
000030*>  Record Definition For User File         *
000040*>     (The Usage-Store Directory)           *
000050*>     Uses Us-Login as key                 *
000060*>*******************************************
000070*>  File size 416 bytes.
000080*>
000090*> THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*>
000110*> 05/11/25 jdc - Created.
000120*> 26/11/25 jdc - Added Us-Sponsor, people-directory asked us to
000130*>                start carrying it for the grant reports.  JA-0019.
000140*> 02/12/25 jdc - Name/Position/Photo-Url/Sponsor null flags added,
000150*>                override merge in JAMERGE needed to tell blank
000160*>                apart from never-set.
000170*>
000180 01  JA-User-Record.
000190     03  Us-Login              pic x(12).
000198*>  Y = no full name on file
000200     03  Us-Name-Null          pic x.
000210     03  Us-Name               pic x(40).
000220     03  Us-Uuid               pic x(32).
000228*>  serialised list of team names
000230     03  Us-Teams              pic x(128).
000240     03  Us-Position-Null      pic x.
000250     03  Us-Position           pic x(40).
000260     03  Us-Photo-Url-Null     pic x.
000270     03  Us-Photo-Url          pic x(128).
000280     03  Us-Sponsor-Null       pic x.
000290     03  Us-Sponsor            pic x(40).
000300     03  filler                pic x(15).
000310*>
000320*>  Uuid is an opaque 32-char placeholder - the originating system
000330*>  sourced it from a people-directory web service, out of scope
000340*>  here (see JAMERGE ZZ090-New-Uuid).
000350*>
