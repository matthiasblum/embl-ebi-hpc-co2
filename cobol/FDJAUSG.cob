000010*>*******************************************
000020*>  File Description For Usage Time-Series    *
000030*>*******************************************
000040*> 07/11/25 jdc - Created.
000050*>
000060 fd  JA-Usage-File.
000070 copy "WSJAUSG.cob".
000080*>
