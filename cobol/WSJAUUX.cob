000010*>*******************************************
000020*>                                          *
000030*>  Record Definition For Unix-User File    *
000040*>     Uses Uu-Login as key                 *
000050*>*******************************************
000060*>  File size 156 bytes.
000070*>
000080*> 04/11/25 jdc - Created.
000090*> 21/11/25 jdc - Uu-Groups widened 96 -> 128, a couple of the
000100*>                GPU nodes' group lists were truncating.  JA-0018.
000110*>
000120 01  JA-Unix-User-Record.
000130     03  Uu-Login              pic x(12).
000140     03  Uu-Group              pic x(16).
000150*>  comma separated, sorted
000160     03  Uu-Groups             pic x(128).
000170     03  filler                pic x.
000180*>
