000010*>*******************************************
000020*>                                          *
000030*>  Working Storage For Footprint Calc      *
000040*>     Constants - used by JARPT only.      *
000050*>*******************************************
000060*> 09/11/25 jdc - Created.
000070*> 15/12/25 jdc - Carbon intensity split pre/post 2023-01-01 once
000080*>                the new grid-mix figure came down from Estates.
000090*>                JA-0025.
000100*>
000110 01  JA-Calc-Constants.
000120     03  Calc-Pue                 pic 9v99      comp-3  value 1.20.
000130     03  Calc-Cpu-Power-Watts     pic 9v99      comp-3  value 6.30.
000140     03  Calc-Gpu-Power-Watts     pic 999v99    comp-3  value 300.00.
000150     03  Calc-Mem-Power-Watts-Gb  pic 9v9999    comp-3  value 0.3725.
000160     03  Calc-Cost-Per-Kwh        pic 9v99      comp-3  value 0.34.
000170     03  Calc-Carbon-Pre-2023     pic 999v99999 comp-3  value 231.12000.
000180     03  Calc-Carbon-Post-2023    pic 999v99999 comp-3  value 207.07400.
000190     03  Calc-Carbon-Cutover      pic x(10)     value "2023-01-01".
000200     03  filler                pic x.
000210*>
