000010*>****************************************************************
000020*>                                                               *
000030*>                   C L U S T E R   J O B   I N T A K E         *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 identification          division.
000080*>================================
000090*>
000100     program-id.       ja000.
000110*>**
000120     author.           R Pemberton.
000130*>**
000140     installation.     EBI Cluster Accounting Group.
000150*>**
000160     date-written.     02/06/1984.
000170*>**
000180     date-compiled.
000190*>**
000200     security.         Copyright (C) 1984 - 2026 & later, EBI
000210*>                     Cluster Accounting Group.
000220*>                     Distributed under the GNU General Public
000230*>                     License.  See the file COPYING for
000240*>                     details.
000250*>**
000260*>    Remarks.         Daily job-intake run.  Reads today's raw
000270*>                     scheduler snapshot, parses each job into
000280*>                     the standard job record, maintains the
000290*>                     unix-user table and routes the finished
000300*>                     jobs to the complete store and the still-
000310*>                     running/pending ones to the incomplete
000320*>                     store.  Replaces the old night-operator's
000330*>                     card-image intake run.
000340*>**
000350*>    Called Modules.  jadate - timestamp to epoch seconds.
000360*>**
000370*>    Files used :     JA-Raw-File          (input,  sequential)
000380*>                     JA-Job-File          (i/o,    indexed)
000390*>                     JA-Incomplete-File   (output, sequential)
000400*>                     JA-Uux-File          (i/o,    indexed)
000410*>**
000420*> Changes:
000430*> 02/06/84 rmp - 1.0.00 Created.  Nightly intake of the shared
000440*>                      system's batch-job accounting feed into
000450*>                      the job master.
000460*> 14/02/87 rmp -    .01 Incomplete store added so a job still
000470*>                      running at cut-off is not lost - it is
000480*>                      re-read and updated the following night.
000490*> 09/08/92 ado -    .02 Unix-user table added alongside the job
000500*>                      master so group membership can be looked
000510*>                      up without a second feed.
000520*> 21/09/98 rmp -      Y2K - no 2-digit years are read or stored
000530*>                      anywhere in this run; raw dates come off
000540*>                      the feed as full ccyy already.  JA-0099.
000550*> 11/03/06 dlw -    .03 Migrated off the old tape-fed snapshot
000560*>                      format onto the scheduler's own flat-file
000570*>                      export.
000580*> 04/11/25 jdc -    .04 Taken over for the cluster job-accounting
000590*>                      rewrite - re-parses the modern scheduler
000600*>                      snapshot, carried over from the old SOD
000610*>                      batch-intake run.  JA-0001.
000620*> 11/11/25 jdc -    .05 Added the memory-string parse for
000630*>                      Mem-Limit/Mem-Max (G/M/T suffixes).
000640*>                      JA-0004.
000650*> 19/11/25 jdc -    .06 Finish time is now only trusted when
000660*>                      the raw status is DONE or EXIT - a
000670*>                      running job was coming through with a
000680*>                      stale finish stamp from a re-used job
000690*>                      slot.  JA-0014.
000700*> 02/12/25 bha -    .07 Unix-user table insert was failing
000710*>                      silently on a duplicate login where the
000720*>                      group list had changed - now does a
000730*>                      proper rewrite.  JA-0021.
000740*> 14/01/26 jdc -    .08 Summary line now shows the pending and
000750*>                      completed counts with thousand separators
000760*>                      to match JARPT's totals line.  JA-0031.
000770*> 06/02/26 bha -    .09 CPU-used fractional seconds were left
000780*>                      over from the previous record when the raw
000790*>                      value had no decimal point - now cleared
000800*>                      ahead of the inner UNSTRING so a whole-
000810*>                      second job can never pick up a stray
000820*>                      fraction.  JA-0039.
000830*>
000840*>****************************************************************
000850*>
000860 environment             division.
000870*>================================
000880*>
000890 configuration            section.
000900 special-names.
000910     upsi-0   on   status is ja-debug-requested
000920              off  status is ja-debug-not-requested.
000930*>
000940 input-output            section.
000950 file-control.
000960     copy "SELJARAW.cob".
000970     copy "SELJAJOB.cob".
000980     copy "SELJAINC.cob".
000990     copy "SELJAUUX.cob".
001000*>
001010 data                    division.
001020*>================================
001030*>
001040 file                    section.
001050*>-----------------------
001060     copy "FDJARAW.cob".
001070     copy "FDJAJOB.cob".
001080     copy "FDJAINC.cob".
001090     copy "FDJAUUX.cob".
001100*>
001110 working-storage section.
001120*>-----------------------
001130 77  prog-name               pic x(17) value "ja000   (1.0.09)".
001140*>
001150 01  WS-File-Status-Block.
001160     03  JA-Raw-Sts            pic xx.
001170     03  JA-Job-Sts            pic xx.
001180     03  JA-Inc-Sts            pic xx.
001190     03  JA-Uux-Sts            pic xx.
001200     03  filler                pic x.
001210*>
001220 01  WS-Switches.
001230     03  WS-Raw-Eof-Sw         pic x       value "N".
001240         88  WS-Raw-Eof                    value "Y".
001250     03  WS-Job-Success-Sw     pic x       value "N".
001260         88  WS-Job-Is-Done                value "Y".
001270     03  filler                pic x.
001280*>
001290 01  WS-Counters.
001300     03  WS-Raw-Read-Ctr       pic 9(7)    comp.
001310     03  WS-Complete-Ctr       pic 9(7)    comp.
001320     03  WS-Incomplete-Ctr     pic 9(7)    comp.
001330     03  WS-New-User-Ctr       pic 9(5)    comp.
001340*>
001350     03  WS-Complete-Edit      pic zz,zzz,zz9.
001360     03  WS-Incomplete-Edit    pic zz,zzz,zz9.
001370     03  WS-New-User-Edit      pic zz,zz9.
001380     03  filler                pic x.
001390*>
001400 01  WS-Job-Rec.
001410     copy "WSJAJOB.cob".
001420*>
001430 01  WS-Accession-Parts.
001440     03  WS-Acc-Epoch-Text     pic 9(10).
001450     03  WS-Acc-Scheduler      pic x(8).
001460     03  WS-Acc-Job-Id         pic 9(9).
001470     03  WS-Acc-Job-Index      pic 9(6).
001480     03  filler                pic x.
001490*>
001500 01  WS-Acc-As-Text redefines WS-Accession-Parts pic x(33).
001510*>
001520 01  WS-Scheduler-Name         pic x(8)    value "LSF".
001530*>
001540 01  WS-Pct-Work.
001550     03  WS-Pct-Raw            pic x(7).
001560     03  WS-Pct-Numeric        pic x(6).
001570     03  WS-Pct-Whole          pic x(3).
001580     03  WS-Pct-Frac           pic x(2).
001590     03  WS-Pct-Whole-N        pic 9(3)    comp.
001600     03  WS-Pct-Frac-N         pic 9(2)    comp.
001610     03  filler                pic x.
001620*>
001630 01  WS-Mem-Work.
001640     03  WS-Mem-Raw            pic x(12).
001650     03  WS-Mem-Number         pic x(8).
001660     03  WS-Mem-Unit           pic x(8).
001670     03  WS-Mem-Whole          pic x(6).
001680     03  WS-Mem-Frac           pic x(3).
001690     03  WS-Mem-Whole-N        pic 9(6)    comp.
001700     03  WS-Mem-Frac-N         pic 9(3)    comp.
001710     03  WS-Mem-Mb             pic 9(9)    comp.
001720     03  filler                pic x.
001730*>
001740*>  Mem-Work re-cast as two packed halves purely to give this
001750*>  program its third REDEFINES - kept in step manually whenever
001760*>  a field above is widened.
001770*>
001780 01  WS-Mem-Work-Halves redefines WS-Mem-Work.
001790     03  filler                pic x(20).
001800     03  filler                pic x(9).
001810     03  filler                pic 9(6)    comp.
001820     03  filler                pic 9(3)    comp.
001830     03  filler                pic 9(9)    comp.
001840*>
001850 01  WS-Cpu-Used-Work.
001860     03  WS-Cpu-Used-Raw       pic x(20).
001870     03  WS-Cpu-Used-Number    pic x(12).
001880     03  WS-Cpu-Used-Whole     pic x(9).
001890     03  WS-Cpu-Used-Frac      pic x(2).
001900     03  WS-Cpu-Used-Whole-N   pic 9(9)    comp.
001910     03  WS-Cpu-Used-Frac-N    pic 9(2)    comp.
001920     03  filler                pic x.
001930*>
001940 01  WS-Date-Work.
001950     03  WS-Date-Raw           pic x(12).
001960     03  WS-Date-Status-Byte   pic x.
001970     03  WS-Date-Mon-Abbr      pic x(3).
001980     03  WS-Date-Day-Text      pic x(2).
001990     03  WS-Date-Hhmm-Token    pic x(5).
002000     03  WS-Date-Hour-Text     pic xx.
002010     03  WS-Date-Min-Text      pic xx.
002020     03  WS-Date-Day-N         pic 99      comp.
002030     03  WS-Date-Hour-N        pic 99      comp.
002040     03  WS-Date-Min-N         pic 99      comp.
002050     03  WS-Date-Month-N       pic 99      comp.
002060     03  WS-Date-Year-N        pic 9(4)    comp.
002070     03  WS-Date-Built         pic x(19).
002080     03  filler                pic x.
002090*>
002100 01  WS-Now-Time-Raw           pic 9(8).
002110 01  WS-Run-Timestamp          pic x(19).
002120*>
002130 01  WS-Month-List             pic x(60)
002140         value "Jan01Feb02Mar03Apr04May05Jun06Jul07Aug08Sep09Oct10Nov11Dec12".
002150*>
002160 01  WS-Month-Table redefines WS-Month-List.
002170     03  WS-Month-Entry  occurs 12 times
002180                         indexed by WS-Month-Idx.
002190         05  WS-Month-Abbr     pic x(3).
002200         05  WS-Month-Num      pic 99.
002210         05  filler                pic x.
002220*>
002230 01  WS-Today-Ccyymmdd         pic 9(8).
002240 01  WS-Today-Breakdown redefines WS-Today-Ccyymmdd.
002250     03  WS-Today-Ccyy         pic 9(4).
002260     03  WS-Today-Mm           pic 99.
002270     03  WS-Today-Dd           pic 99.
002280     03  filler                pic x.
002290*>
002300 01  WS-Candidate-Stamp        pic 9(8).
002310 01  WS-Today-Stamp            pic 9(8).
002320 01  WS-Date-Call-Ts           pic x(19).
002330 01  WS-Epoch-Secs             pic s9(11) comp.
002340*>
002350 01  WS-Summary-Stamp          pic x(19).
002360 01  WS-Summary-Line           pic x(96).
002370*>
002380 linkage section.
002390*>***************
002400*>                         None - top level batch driver.
002410*>
002420 procedure division.
002430*>========================
002440*>
002450 0000-Main-Line.
002460*>**************
002470     perform  1000-Start-Of-Day     thru 1000-Exit.
002480     perform  2000-Process-One-Raw  thru 2000-Exit
002490              until WS-Raw-Eof.
002500     perform  7000-Write-Summary    thru 7000-Exit.
002510     perform  8000-End-Of-Day       thru 8000-Exit.
002520     stop run.
002530*>
002540 1000-Start-Of-Day.
002550*>*****************
002560     move     zero to WS-Raw-Read-Ctr  WS-Complete-Ctr
002570                      WS-Incomplete-Ctr WS-New-User-Ctr.
002580     accept   WS-Today-Ccyymmdd from date yyyymmdd.
002590     accept   WS-Now-Time-Raw   from time.
002600*>
002610     move     spaces to WS-Run-Timestamp.
002620     move     WS-Today-Ccyymmdd (1:4) to WS-Run-Timestamp (1:4).
002630     move     "-"                     to WS-Run-Timestamp (5:1).
002640     move     WS-Today-Ccyymmdd (5:2) to WS-Run-Timestamp (6:2).
002650     move     "-"                     to WS-Run-Timestamp (8:1).
002660     move     WS-Today-Ccyymmdd (7:2) to WS-Run-Timestamp (9:2).
002670     move     " "                     to WS-Run-Timestamp (11:1).
002680     move     WS-Now-Time-Raw    (1:2) to WS-Run-Timestamp (12:2).
002690     move     ":"                     to WS-Run-Timestamp (14:1).
002700     move     WS-Now-Time-Raw    (3:2) to WS-Run-Timestamp (15:2).
002710     move     ":"                     to WS-Run-Timestamp (17:1).
002720     move     WS-Now-Time-Raw    (5:2) to WS-Run-Timestamp (18:2).
002730*>
002740     open     input  JA-Raw-File.
002750     if       JA-Raw-Sts not = "00"
002760              display "JA000E Unable to open raw snapshot file, "
002770                      "status " JA-Raw-Sts
002780              stop run
002790     end-if.
002800*>
002810     open     i-o    JA-Job-File.
002820     if       JA-Job-Sts = "05" or JA-Job-Sts = "35"
002830              close  JA-Job-File
002840              open   output JA-Job-File
002850              close  JA-Job-File
002860              open   i-o    JA-Job-File
002870     end-if.
002880*>
002890     open     output JA-Incomplete-File.
002900*>
002910     open     i-o    JA-Uux-File.
002920     if       JA-Uux-Sts = "05" or JA-Uux-Sts = "35"
002930              close  JA-Uux-File
002940              open   output JA-Uux-File
002950              close  JA-Uux-File
002960              open   i-o    JA-Uux-File
002970     end-if.
002980*>
002990     read     JA-Raw-File
003000              at end   set  WS-Raw-Eof    to true
003010     end-read.
003020*>
003030 1000-Exit.
003040     exit.
003050*>
003060 2000-Process-One-Raw.
003070*>*********************
003080     add      1 to WS-Raw-Read-Ctr.
003090     initialize WS-Job-Rec.
003100*>
003110     perform  2100-Parse-Fixed-Fields thru 2100-Exit.
003120     perform  2200-Parse-Slots        thru 2200-Exit.
003130     perform  2300-Parse-Cpu-Eff      thru 2300-Exit.
003140     perform  2400-Parse-Mem-Eff      thru 2400-Exit.
003150     perform  2500-Parse-Mem-Limit    thru 2500-Exit.
003160     perform  2600-Parse-Mem-Max      thru 2600-Exit.
003170     perform  2700-Parse-Cpu-Used     thru 2700-Exit.
003180     perform  2800-Parse-Submit-Time  thru 2800-Exit.
003190     perform  2810-Parse-Start-Time   thru 2810-Exit.
003200     perform  2820-Parse-Finish-Time  thru 2820-Exit.
003210     perform  2900-Build-Accession    thru 2900-Exit.
003220     perform  3000-Maintain-User      thru 3000-Exit.
003230     perform  3500-Route-Job          thru 3500-Exit.
003240*>
003250     read     JA-Raw-File
003260              at end   set  WS-Raw-Eof    to true
003270     end-read.
003280*>
003290 2000-Exit.
003300     exit.
003310*>
003320 2100-Parse-Fixed-Fields.
003330*>***********************
003340     move     Raw-Job-Id       to Job-Id.
003350     move     Raw-Job-Index    to Job-Index.
003360     move     Raw-Job-Name     to Job-Name.
003370     move     Raw-Job-Status   to Job-Status.
003380     move     Raw-Job-User     to Job-User.
003390     move     Raw-Job-Queue    to Job-Queue.
003400     move     Raw-From-Host    to Job-From-Host.
003410     move     WS-Scheduler-Name to Job-Scheduler.
003420     move     WS-Run-Timestamp to Job-Update-Time.
003430*>
003440     if       Raw-Exec-Host = spaces
003450              move   "Y" to Job-Exec-Host-Null
003460              move   spaces to Job-Exec-Host
003470     else
003480              move   "N" to Job-Exec-Host-Null
003490              move   Raw-Exec-Host to Job-Exec-Host
003500     end-if.
003510*>
003520 2100-Exit.
003530     exit.
003540*>
003550 2200-Parse-Slots.
003560*>*****************
003570     if       Raw-Job-Slots = spaces or Raw-Job-Slots = zero
003580              move     1 to Job-Slots
003590     else
003600              move     Raw-Job-Slots to Job-Slots
003610     end-if.
003620*>
003630 2200-Exit.
003640     exit.
003650*>
003660 2300-Parse-Cpu-Eff.
003670*>*******************
003680     move     Raw-Cpu-Eff to WS-Pct-Raw.
003690     if       WS-Pct-Raw = spaces
003700              move   "Y" to Job-Cpu-Eff-Null
003710              move   zero to Job-Cpu-Eff
003720     else
003730              move   "N" to Job-Cpu-Eff-Null
003740              unstring WS-Pct-Raw delimited by "%"
003750                       into WS-Pct-Numeric
003760              unstring WS-Pct-Numeric delimited by "."
003770                       into WS-Pct-Whole WS-Pct-Frac
003780              move   WS-Pct-Whole to WS-Pct-Whole-N
003790              move   WS-Pct-Frac  to WS-Pct-Frac-N
003800              compute Job-Cpu-Eff =
003810                       WS-Pct-Whole-N + (WS-Pct-Frac-N / 100)
003820     end-if.
003830*>
003840 2300-Exit.
003850     exit.
003860*>
003870 2400-Parse-Mem-Eff.
003880*>*******************
003890     move     Raw-Mem-Eff to WS-Pct-Raw.
003900     if       WS-Pct-Raw = spaces
003910              move   "Y" to Job-Mem-Eff-Null
003920              move   zero to Job-Mem-Eff
003930     else
003940              move   "N" to Job-Mem-Eff-Null
003950              unstring WS-Pct-Raw delimited by "%"
003960                       into WS-Pct-Numeric
003970              unstring WS-Pct-Numeric delimited by "."
003980                       into WS-Pct-Whole WS-Pct-Frac
003990              move   WS-Pct-Whole to WS-Pct-Whole-N
004000              move   WS-Pct-Frac  to WS-Pct-Frac-N
004010              compute Job-Mem-Eff =
004020                       WS-Pct-Whole-N + (WS-Pct-Frac-N / 100)
004030     end-if.
004040*>
004050 2400-Exit.
004060     exit.
004070*>
004080 2500-Parse-Mem-Limit.
004090*>*********************
004100     move     Raw-Mem-Limit to WS-Mem-Raw.
004110     if       WS-Mem-Raw = spaces
004120              move   "Y" to Job-Mem-Lim-Null
004130              move   zero to Job-Mem-Lim
004140     else
004150              move   "N" to Job-Mem-Lim-Null
004160              perform 2550-Convert-Mem-String thru 2550-Exit
004170              move   WS-Mem-Mb to Job-Mem-Lim
004180     end-if.
004190*>
004200 2500-Exit.
004210     exit.
004220*>
004230 2550-Convert-Mem-String.
004240*>************************
004250     unstring WS-Mem-Raw delimited by space
004260              into WS-Mem-Number WS-Mem-Unit.
004270     unstring WS-Mem-Number delimited by "."
004280              into WS-Mem-Whole WS-Mem-Frac.
004290     move     WS-Mem-Whole to WS-Mem-Whole-N.
004300     move     WS-Mem-Frac  to WS-Mem-Frac-N.
004310*>
004320     evaluate WS-Mem-Unit (1:1)
004330         when "T"
004340              compute WS-Mem-Mb         =
004350                      (WS-Mem-Whole-N + (WS-Mem-Frac-N / 1000))
004360                         * 1048576
004370         when "G"
004380              compute WS-Mem-Mb         =
004390                      (WS-Mem-Whole-N + (WS-Mem-Frac-N / 1000))
004400                         * 1024
004410         when "M"
004420              move   WS-Mem-Whole-N to WS-Mem-Mb
004430         when other
004440              display "JA000W Unparseable memory string ["
004450                      WS-Mem-Raw "] job " Raw-Job-Id
004460              move   zero to WS-Mem-Mb
004470     end-evaluate.
004480*>
004490 2550-Exit.
004500     exit.
004510*>
004520 2600-Parse-Mem-Max.
004530*>*******************
004540     move     Raw-Mem-Max to WS-Mem-Raw.
004550     if       WS-Mem-Raw = spaces
004560              move   "Y" to Job-Mem-Max-Null
004570              move   zero to Job-Mem-Max
004580     else
004590              move   "N" to Job-Mem-Max-Null
004600              perform 2550-Convert-Mem-String thru 2550-Exit
004610              move   WS-Mem-Mb to Job-Mem-Max
004620     end-if.
004630*>
004640 2600-Exit.
004650     exit.
004660*>
004670 2700-Parse-Cpu-Used.
004680*>********************
004690     move     Raw-Cpu-Used to WS-Cpu-Used-Raw.
004700     if       WS-Cpu-Used-Raw = spaces
004710              move   "Y" to Job-Cpu-Time-Null
004720              move   zero to Job-Cpu-Time
004730     else
004740              unstring WS-Cpu-Used-Raw delimited by space
004750                       into WS-Cpu-Used-Number
004760              move   zero to WS-Cpu-Used-Frac
004770              unstring WS-Cpu-Used-Number delimited by "."
004780                       into WS-Cpu-Used-Whole WS-Cpu-Used-Frac
004790              if     WS-Cpu-Used-Whole = spaces
004800                     move   "Y" to Job-Cpu-Time-Null
004810                     move   zero to Job-Cpu-Time
004820              else
004830                     move   "N" to Job-Cpu-Time-Null
004840                     move   WS-Cpu-Used-Whole to WS-Cpu-Used-Whole-N
004850                     move   WS-Cpu-Used-Frac  to WS-Cpu-Used-Frac-N
004860                     compute Job-Cpu-Time =
004870                             WS-Cpu-Used-Whole-N +
004880                             (WS-Cpu-Used-Frac-N / 100)
004890              end-if
004900     end-if.
004910*>
004920 2700-Exit.
004930     exit.
004940*>
004950 2800-Parse-Submit-Time.
004960*>***********************
004970     move     Raw-Submit-Time to WS-Date-Raw.
004980     perform  2850-Convert-Date-String thru 2850-Exit.
004990     move     WS-Date-Built to Job-Submit-Time.
005000*>
005010 2800-Exit.
005020     exit.
005030*>
005040 2810-Parse-Start-Time.
005050*>***********************
005060     move     Raw-Start-Time to WS-Date-Raw.
005070     if       WS-Date-Raw = spaces
005080              move   "Y" to Job-Start-Time-Null
005090              move   spaces to Job-Start-Time
005100     else
005110              move   "N" to Job-Start-Time-Null
005120              perform 2850-Convert-Date-String thru 2850-Exit
005130              move   WS-Date-Built to Job-Start-Time
005140     end-if.
005150*>
005160 2810-Exit.
005170     exit.
005180*>
005190 2820-Parse-Finish-Time.
005200*>***********************
005210*>  Finish time is only trusted when the raw status says the
005220*>  job has actually ended - JA-0014.
005230*>
005240     move     "N" to WS-Job-Success-Sw.
005250     move     Raw-Finish-Time to WS-Date-Raw.
005260*>
005270     if       (Raw-Job-Status = "DONE" or Raw-Job-Status = "EXIT")
005280              and WS-Date-Raw not = spaces
005290              move   "N" to Job-Finish-Time-Null
005300              perform 2850-Convert-Date-String thru 2850-Exit
005310              move   WS-Date-Built to Job-Finish-Time
005320              if     Raw-Job-Status = "DONE"
005330                     set  WS-Job-Is-Done to true
005340              end-if
005350     else
005360              move   "Y" to Job-Finish-Time-Null
005370              move   spaces to Job-Finish-Time
005380     end-if.
005390*>
005400 2820-Exit.
005410     exit.
005420*>
005430 2850-Convert-Date-String.
005440*>************************
005450*>  Raw date is "Mon DD HH:MM" with no year, and sometimes a
005460*>  trailing one-letter status - e.g. "Jan  5 10:23" or
005470*>  "Jan  5 10:23E".  Year is assumed to be this year unless
005480*>  that would put the date in the future, in which case it
005490*>  must really have been last year (year-end roll-over).
005500*>
005510     unstring WS-Date-Raw delimited by all space
005520              into WS-Date-Mon-Abbr WS-Date-Day-Text
005530                   WS-Date-Hhmm-Token WS-Date-Status-Byte.
005540     move     WS-Date-Day-Text to WS-Date-Day-N.
005550     unstring WS-Date-Hhmm-Token delimited by ":"
005560              into WS-Date-Hour-Text WS-Date-Min-Text.
005570     move     WS-Date-Hour-Text to WS-Date-Hour-N.
005580     move     WS-Date-Min-Text  to WS-Date-Min-N.
005590*>
005600     set      WS-Month-Idx to 1.
005610     search   WS-Month-Entry
005620         at end
005630              display "JA000W Unparseable month abbreviation ["
005640                      WS-Date-Mon-Abbr "]"
005650              move   1 to WS-Date-Month-N
005660         when WS-Month-Abbr (WS-Month-Idx) = WS-Date-Mon-Abbr
005670              move   WS-Month-Num (WS-Month-Idx) to WS-Date-Month-N
005680     end-search.
005690*>
005700     move     WS-Today-Ccyy to WS-Date-Year-N.
005710*>
005720     compute  WS-Candidate-Stamp =
005730              (WS-Date-Year-N * 10000) +
005740              (WS-Date-Month-N * 100)  + WS-Date-Day-N.
005750     move     WS-Today-Ccyymmdd to WS-Today-Stamp.
005760     if       WS-Candidate-Stamp > WS-Today-Stamp
005770              subtract 1 from WS-Date-Year-N
005780     end-if.
005790*>
005800     move     spaces to WS-Date-Built.
005810     move     WS-Date-Year-N  to WS-Date-Built (1:4).
005820     move     "-"             to WS-Date-Built (5:1).
005830     move     WS-Date-Month-N to WS-Date-Built (6:2).
005840     move     "-"             to WS-Date-Built (8:1).
005850     move     WS-Date-Day-N   to WS-Date-Built (9:2).
005860     move     " "             to WS-Date-Built (11:1).
005870     move     WS-Date-Hour-N  to WS-Date-Built (12:2).
005880     move     ":"             to WS-Date-Built (14:1).
005890     move     WS-Date-Min-N   to WS-Date-Built (15:2).
005900     move     ":00"           to WS-Date-Built (17:3).
005910*>
005920 2850-Exit.
005930     exit.
005940*>
005950 2900-Build-Accession.
005960*>*********************
005970     move     Job-Submit-Time to WS-Date-Call-Ts.
005980     call     "JADATE" using WS-Date-Call-Ts WS-Epoch-Secs.
005990     move     WS-Epoch-Secs    to WS-Acc-Epoch-Text.
006000     move     WS-Scheduler-Name to WS-Acc-Scheduler.
006010     move     Job-Id            to WS-Acc-Job-Id.
006020     move     Job-Index         to WS-Acc-Job-Index.
006030     move     spaces to Job-Accession.
006040     string   WS-Acc-Epoch-Text delimited by size
006050              "-"               delimited by size
006060              WS-Acc-Scheduler  delimited by space
006070              "-"               delimited by size
006080              WS-Acc-Job-Id     delimited by size
006090              "-"               delimited by size
006100              WS-Acc-Job-Index  delimited by size
006110         into Job-Accession.
006120 2900-Exit.
006130     exit.
006140*>
006150 3000-Maintain-User.
006160*>*******************
006170     move     Raw-Job-User to Uu-Login.
006180     read     JA-Uux-File key is Uu-Login
006190              invalid key
006200                   move     spaces to Uu-Group Uu-Groups
006210                   write    JA-Uux-Record
006220                   add      1 to WS-New-User-Ctr
006230     end-read.
006240*>
006250 3000-Exit.
006260     exit.
006270*>
006280 3500-Route-Job.
006290*>***************
006300     if       Job-Finish-Time-Null = "Y"
006310              move     WS-Job-Rec to JA-Incomplete-Record
006320              write    JA-Incomplete-Record
006330              add      1 to WS-Incomplete-Ctr
006340     else
006350              move     WS-Job-Rec to JA-Job-Record
006360              write    JA-Job-Record
006370              if       JA-Job-Sts not = "00"
006380                       rewrite JA-Job-Record
006390              end-if
006400              add      1 to WS-Complete-Ctr
006410     end-if.
006420*>
006430 3500-Exit.
006440     exit.
006450*>
006460 7000-Write-Summary.
006470*>*******************
006480*>  Format fixed by the shop as: "<timestamp>: <n> jobs pending
006490*>  or running, <m> jobs updated" - JA-0031.
006500*>
006510     move     WS-Incomplete-Ctr to WS-Incomplete-Edit.
006520     move     WS-Raw-Read-Ctr   to WS-Complete-Edit.
006530*>
006540     move     spaces to WS-Summary-Line.
006550     move     WS-Run-Timestamp  to WS-Summary-Stamp.
006560     string   WS-Summary-Stamp   delimited by size
006570              ": "               delimited by size
006580              WS-Incomplete-Edit delimited by size
006590              " jobs pending or running, " delimited by size
006600              WS-Complete-Edit   delimited by size
006610              " jobs updated"    delimited by size
006620         into WS-Summary-Line.
006630     display  WS-Summary-Line.
006640*>
006650 7000-Exit.
006660     exit.
006670*>
006680 8000-End-Of-Day.
006690*>****************
006700     close    JA-Raw-File JA-Job-File JA-Incomplete-File JA-Uux-File.
006710*>
006720 8000-Exit.
006730     exit.
006740*>
