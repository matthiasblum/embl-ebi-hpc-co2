000010*>*******************************************
000020*>                                          *
000030*>  Record Definition For Raw Scheduler     *
000040*>     Snapshot File (Input to JA000)       *
000050*>     One raw job per record, fixed fields,*
000060*>     scheduler strings NOT yet parsed.    *
000070*>*******************************************
000080*>  File size 280 bytes.
000090*>
000100*> 04/11/25 jdc - Created.
000110*> 20/11/25 jdc - Raw-Cpu-Used widened, saw "123456.7 second(s)"
000120*>                on a long-running array job.  JA-0013.
000130*>
000140 01  JA-Raw-Job-Record.
000150     03  Raw-Job-Id            pic x(9).
000160     03  Raw-Job-Index         pic x(6).
000170     03  Raw-Job-Name          pic x(64).
000180     03  Raw-Job-Status        pic x(8).
000190     03  Raw-Job-User          pic x(12).
000200     03  Raw-Job-Queue         pic x(16).
000210     03  Raw-Job-Slots         pic x(5).
000218*>  e.g. "4 Gbytes", "512 M"
000220     03  Raw-Mem-Limit         pic x(12).
000230     03  Raw-Mem-Max           pic x(12).
000240     03  Raw-From-Host         pic x(24).
000250     03  Raw-Exec-Host         pic x(24).
000258*>  "Mon DD HH:MM" + optional status letter
000260     03  Raw-Submit-Time       pic x(12).
000270     03  Raw-Start-Time        pic x(12).
000280     03  Raw-Finish-Time       pic x(12).
000288*>  "NN.NN%"
000290     03  Raw-Cpu-Eff           pic x(7).
000300     03  Raw-Mem-Eff           pic x(7).
000308*>  "NNN.N second(s)"
000310     03  Raw-Cpu-Used          pic x(20).
000320     03  filler                pic x(16).
000330*>
