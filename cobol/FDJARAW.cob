000010*>*******************************************
000020*>  File Description For Raw Scheduler         *
000030*>     Snapshot File.                          *
000040*>*******************************************
000050*> 04/11/25 jdc - Created.
000060*>
000070 fd  JA-Raw-File.
000080 copy "WSJARAW.cob".
000090*>
