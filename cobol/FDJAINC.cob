000010*>*******************************************
000020*>  File Description For Incomplete Job     *
000030*>     File - same layout as the Complete    *
000040*>     store, see WSJAJOB.cob.               *
000050*>*******************************************
000060*> 04/11/25 jdc - Created.
000070*>
000080 fd  JA-Incomplete-File.
000090 copy "WSJAJOB.cob" replacing ==JA-Job-Record== by ==JA-Incomplete-Record==
000100                              ==JA-Time-Parts==  by ==JA-Incomplete-Time-Parts==.
000110*>
