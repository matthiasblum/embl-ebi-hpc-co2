000010*>*******************************************
000020*>  File-Control Select For Complete Job    *
000030*>     Store - keyed by Job-Accession.      *
000040*>*******************************************
000050*> 04/11/25 jdc - Created.
000060*>
000070     select   JA-Job-File  assign       to "JAJOBF"
000080                           organization  is indexed
000090                           access mode   is dynamic
000100                           record key    is Job-Accession
000110                           file status   is JA-Job-Sts.
000120*>
