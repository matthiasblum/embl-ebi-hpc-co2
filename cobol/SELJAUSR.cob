000010*>*******************************************
000020*>  File-Control Select For User Table       *
000030*>     (Usage-Store Directory) keyed by       *
000040*>     Us-Login.                              *
000050*>*******************************************
000060*> 05/11/25 jdc - Created.
000070*>
000080     select   JA-User-File  assign       to "JAUSRF"
000090                            organization  is indexed
000100                            access mode   is dynamic
000110                            record key    is Us-Login
000120                            file status   is JA-Usr-Sts.
000130*>
