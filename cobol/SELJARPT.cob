000010*>*******************************************
000020*>  File-Control Select For Report Table      *
000030*>     keyed by Rp-Login + Rp-Month,          *
000040*>     insert-or-replace on write.            *
000050*>*******************************************
000060*> 06/11/25 jdc - Created.
000070*>
000080     select   JA-Report-File  assign       to "JARPTF"
000090                              organization  is indexed
000100                              access mode   is dynamic
000110                              record key    is Rp-Login Rp-Month
000120                              file status   is JA-Rpt-Sts.
000130*>
