000010*>*******************************************
000020*>  File-Control Select For Unix-User Table *
000030*>     keyed by Uu-Login.                    *
000040*>*******************************************
000050*> 04/11/25 jdc - Created.
000060*>
000070     select   JA-Unix-User-File  assign       to "JAUUXF"
000080                                 organization  is indexed
000090                                 access mode    is dynamic
000100                                 record key    is Uu-Login
000110                                 file status   is JA-Uux-Sts.
000120*>
