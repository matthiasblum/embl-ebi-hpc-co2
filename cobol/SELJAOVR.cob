000010*>*******************************************
000020*>  File-Control Select For Custom-User        *
000030*>     Override File - line sequential input. *
000040*>*******************************************
000050*> 08/11/25 jdc - Created.
000060*>
000070     select   JA-Override-File  assign       to "JAOVRF"
000080                                organization  is line sequential
000090                                file status   is JA-Ovr-Sts.
000100*>
