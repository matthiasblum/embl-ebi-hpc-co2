000010*>*******************************************
000020*>                                          *
000030*>  Record Definition For Usage File        *
000040*>     Time-series Co2e store, one rec per  *
000050*>     user per day.                        *
000060*>     Uses Ug-Time + Ug-User as key        *
000070*>*******************************************
000080*>  File size 44 bytes.
000090*>
000100*> 07/11/25 jdc - Created.
000110*>
000120 01  JA-Usage-Record.
000128*>  day timestamp, yyyy-mm-dd hh:mm:ss
000130     03  Ug-Time               pic x(19).
000140     03  Ug-User               pic x(12).
000150     03  Ug-Co2e               pic s9(11)v9999 comp-3.
000160     03  filler                pic x(5).
000170*>
000180*>  The originating system keeps one serialised map of user->co2e
000190*>  per timestamp; the contract honoured here is one flat record
000200*>  per user per day, which is what JAUSAGE actually needs to read.
000210*>
