000010*>*******************************************
000020*>  File Description For Print File - plain    *
000030*>     tab-separated line output, used by      *
000040*>     JAJOBS and JAUSAGE.  JARPT defines its   *
000050*>     own FD with a Reports Are clause for     *
000060*>     its Report-Writer page report instead    *
000070*>     of copying this one.                     *
000080*>*******************************************
000090*> 04/11/25 jdc - Created.
000100*> 09/01/26 bha - Widened 200 -> 300, JAUSAGE's team columns can
000110*>                run wider than a job listing line.  JA-0031.
000120*>
000130 fd  JA-Print-File.
000140 01  JA-Print-Line         pic x(300).
000150*>
