000010*>*******************************************
000020*>  File Description For Report Table         *
000030*>*******************************************
000040*> 06/11/25 jdc - Created.
000050*>
000060 fd  JA-Report-File.
000070 copy "WSJARPT.cob".
000080*>
