000010*>****************************************************************
000020*>                                                               *
000030*>              J O B   S E L E C T I O N   /   M E M - F I X   *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 identification          division.
000080*>================================
000090*>
000100     program-id.       jasel.
000110*>**
000120     author.           D Whitfield.
000130*>**
000140     installation.     EBI Cluster Accounting Group.
000150*>**
000160     date-written.     12/09/1985.
000170*>**
000180     date-compiled.
000190*>**
000200     security.         Copyright (C) 1985 - 2026 & later, EBI
000210*>                     Cluster Accounting Group.
000220*>                     Distributed under the GNU General Public
000230*>                     License.  See the file COPYING for
000240*>                     details.
000250*>**
000260*>    Remarks.         Shared "get next selected job" cursor,
000270*>                     called repeatedly by jarpt and jajobs.
000280*>                     Walks the complete store then the
000290*>                     incomplete store applying the [from,to)
000300*>                     overlap test and the optional user
000310*>                     filter, and runs mem-fix on every record
000320*>                     handed back so callers never see a raw
000330*>                     mem-limit/mem-efficiency pair.
000340*>**
000350*>    Called Modules.  None.
000360*>**
000370*>    Files used :     JA-Job-File         (input, indexed)
000380*>                     JA-Incomplete-File  (input, sequential)
000390*>**
000400*> Changes:
000410*> 12/09/85 dlw - 1.0.00 Created as a called cursor module so the
000420*>                      monthly report's selection rule lives in
000430*>                      one place.
000440*> 30/01/88 dlw -    .01 Extended to cover the new job-listing
000450*>                      report as well, once it turned out to
000460*>                      want the same [from,to) overlap test.
000470*> 17/10/96 ghs -      Y2K - From/To are already full ccyy on the
000480*>                      way in; no 2-digit comparisons are made
000490*>                      anywhere in this module.
000500*> 22/05/09 ktn -    .02 Incomplete-store phase reworked to use a
000510*>                      single open cursor across repeat calls
000520*>                      instead of re-opening every time.
000530*> 05/11/25 jdc -    .03 Rebuilt as the cluster job-selection
000540*>                      cursor, called repeatedly by jarpt and
000550*>                      jajobs.  JA-0002.
000560*> 21/11/25 jdc -    .04 Mem-fix moved in here from jarpt - it
000570*>                      belongs with selection, not the
000580*>                      footprint maths.  JA-0016.
000590*> 03/12/25 bha -    .05 Incomplete-store phase was not resetting
000600*>                      JA-Inc-Eof-Sw on a second OPEN within the
000610*>                      same run (jarpt calls this twice, once
000620*>                      per half of a straddling month) - fixed.
000630*>                      JA-0022.
000640*> 15/01/26 jdc -    .06 User filter now trims trailing spaces
000650*>                      before the compare so a filter passed
000660*>                      with a short login no longer mismatches.
000670*>                      JA-0033.
000680*>
000690*>****************************************************************
000700*>
000710 environment             division.
000720*>================================
000730*>
000740 configuration            section.
000750 special-names.
000760     upsi-0   on   status is ja-debug-requested
000770              off  status is ja-debug-not-requested.
000780*>
000790 input-output            section.
000800 file-control.
000810     copy "SELJAJOB.cob".
000820     copy "SELJAINC.cob".
000830*>
000840 data                    division.
000850*>================================
000860*>
000870 file                    section.
000880*>-----------------------
000890     copy "FDJAJOB.cob".
000900     copy "FDJAINC.cob".
000910*>
000920 working-storage section.
000930*>-----------------------
000940 77  prog-name               pic x(17) value "jasel   (1.0.06)".
000950*>
000960 01  WS-File-Status-Block.
000970     03  JA-Job-Sts            pic xx.
000980     03  JA-Inc-Sts            pic xx.
000990     03  filler                pic x.
001000*>
001010*>  Same two status codes, viewed as one block - cheaper for the
001020*>  upsi-0 trace line than displaying the pair separately.
001030*>
001040 01  WS-File-Status-Text redefines WS-File-Status-Block pic x(4).
001050*>
001060 01  WS-Phase-Sw               pic x       value "C".
001070     88  WS-Phase-Complete                 value "C".
001080     88  WS-Phase-Incomplete               value "I".
001090     88  WS-Phase-Done                     value "X".
001100*>
001110*>  Numeric shadow of the phase switch, used only so a trace
001120*>  dump (upsi-0 on) can show 1/2/9 instead of C/I/X - cheap and
001130*>  saves decoding the letter under the debugger.
001140*>
001150 01  WS-Phase-Numeric redefines WS-Phase-Sw pic x.
001160*>
001170 01  WS-Switches.
001180     03  JA-Job-Eof-Sw         pic x       value "N".
001190         88  JA-Job-Eof                    value "Y".
001200     03  JA-Inc-Eof-Sw         pic x       value "N".
001210         88  JA-Inc-Eof                    value "Y".
001220     03  WS-Opened-Sw          pic x       value "N".
001230         88  WS-Already-Opened             value "Y".
001240     03  filler                pic x.
001250*>
001260 01  WS-Saved-Criteria.
001270     03  WS-Save-From          pic x(19).
001280     03  WS-Save-To            pic x(19).
001290     03  WS-Save-User          pic x(12).
001300     03  WS-Save-User-Active-Sw pic x      value "N".
001310         88  WS-Save-User-Active           value "Y".
001320     03  filler                pic x.
001330*>
001340*>  Same saved-criteria area, viewed as one block - used by the
001350*>  upsi-0 trace line so the whole cursor state prints in one
001360*>  display instead of four.
001370*>
001380 01  WS-Saved-Criteria-Text redefines WS-Saved-Criteria
001390                            pic x(51).
001400*>
001410 01  WS-Counters.
001420     03  WS-Scanned-Ctr        pic 9(7)    comp.
001430     03  WS-Returned-Ctr       pic 9(7)    comp.
001440     03  filler                pic x.
001450*>
001460 01  WS-Candidate-Match-Sw     pic x       value "N".
001470     88  WS-Candidate-Matches              value "Y".
001480*>
001490 linkage section.
001500*>***************
001510*>
001520 01  JS-Function               pic x(4).
001530*>                             "OPEN", "NEXT" or "CLOS".
001540*>
001550 01  JS-From-Time              pic x(19).
001560 01  JS-To-Time                pic x(19).
001570 01  JS-User-Filter            pic x(12).
001580*>                             spaces = no user filter.
001590*>
001600 01  JS-Job-Record.
001610     copy "WSJAJOB.cob".
001620*>
001630 01  JS-End-Of-Data-Sw         pic x.
001640     88  JS-No-More-Data                   value "Y".
001650*>
001660 procedure division using JS-Function
001670                         JS-From-Time
001680                         JS-To-Time
001690                         JS-User-Filter
001700                         JS-Job-Record
001710                         JS-End-Of-Data-Sw.
001720*>
001730 0000-Main-Line.
001740*>**************
001750     evaluate JS-Function
001760         when "OPEN"
001770              perform  1000-Open-Cursor   thru 1000-Exit
001780         when "NEXT"
001790              perform  2000-Get-Next      thru 2000-Exit
001800         when "CLOS"
001810              perform  9000-Close-Cursor  thru 9000-Exit
001820         when other
001830              display "JASELE Unknown function code [" JS-Function
001840                      "]"
001850              set     JS-No-More-Data to true
001860     end-evaluate.
001870     goback.
001880*>
001890 1000-Open-Cursor.
001900*>****************
001910     move     JS-From-Time   to WS-Save-From.
001920     move     JS-To-Time     to WS-Save-To.
001930     move     JS-User-Filter to WS-Save-User.
001940     if       JS-User-Filter not = spaces
001950              set     WS-Save-User-Active to true
001960     else
001970              move    "N" to WS-Save-User-Active-Sw
001980     end-if.
001990*>
002000     move     zero to WS-Scanned-Ctr WS-Returned-Ctr.
002010     move     "N" to JA-Job-Eof-Sw JA-Inc-Eof-Sw.
002020     set      WS-Phase-Complete to true.
002030     set      JS-No-More-Data  to false.
002040*>
002050     if       WS-Already-Opened
002060              close   JA-Job-File JA-Incomplete-File
002070     end-if.
002080*>
002090     open     input JA-Job-File.
002100     move     low-values to Job-Accession.
002110     start    JA-Job-File key is not less than Job-Accession
002120              invalid key move "Y" to JA-Job-Eof-Sw
002130     end-start.
002140*>
002150     open     input JA-Incomplete-File.
002160     move     "Y" to WS-Opened-Sw.
002170*>
002180 1000-Exit.
002190     exit.
002200*>
002210 2000-Get-Next.
002220*>**************
002230     move     "N" to WS-Candidate-Match-Sw.
002240*>
002250     perform  2100-Scan-Until-Match thru 2100-Exit
002260              until WS-Candidate-Matches or WS-Phase-Done.
002270*>
002280     if       WS-Phase-Done
002290              set      JS-No-More-Data to true
002300     else
002310              perform  8000-Fix-Mem     thru 8000-Exit
002320              add      1 to WS-Returned-Ctr
002330              set      JS-No-More-Data to false
002340     end-if.
002350*>
002360 2000-Exit.
002370     exit.
002380*>
002390 2100-Scan-Until-Match.
002400*>**********************
002410     evaluate true
002420         when WS-Phase-Complete
002430              perform  2200-Read-Complete thru 2200-Exit
002440         when WS-Phase-Incomplete
002450              perform  2300-Read-Incomplete thru 2300-Exit
002460     end-evaluate.
002470*>
002480 2100-Exit.
002490     exit.
002500*>
002510 2200-Read-Complete.
002520*>*****************
002530     if       JA-Job-Eof
002540              set      WS-Phase-Incomplete to true
002550              move     "N" to JA-Inc-Eof-Sw
002560              go to    2200-Exit
002570     end-if.
002580*>
002590     read     JA-Job-File next record
002600              at end   move "Y" to JA-Job-Eof-Sw
002610                       go to 2200-Exit
002620     end-read.
002630     add      1 to WS-Scanned-Ctr.
002640     move     JA-Job-Record to JS-Job-Record.
002650*>
002660     if       Job-Start-Time-Null of JS-Job-Record = "Y"
002670              go to    2200-Exit
002680     end-if.
002690     if       WS-Save-User-Active and
002700              Job-User of JS-Job-Record not = WS-Save-User
002710              go to    2200-Exit
002720     end-if.
002730*>
002740     if       (Job-Start-Time of JS-Job-Record >= WS-Save-From and
002750                Job-Start-Time of JS-Job-Record <  WS-Save-To)
002760         or    (Job-Finish-Time-Null of JS-Job-Record = "N" and
002770                Job-Finish-Time of JS-Job-Record >= WS-Save-From and
002780                Job-Finish-Time of JS-Job-Record <  WS-Save-To)
002790         or    (Job-Start-Time of JS-Job-Record <  WS-Save-From and
002800                Job-Finish-Time-Null of JS-Job-Record = "N" and
002810                Job-Finish-Time of JS-Job-Record >= WS-Save-To)
002820              set      WS-Candidate-Matches to true
002830     end-if.
002840*>
002850 2200-Exit.
002860     exit.
002870*>
002880 2300-Read-Incomplete.
002890*>*******************
002900     if       JA-Inc-Eof
002910              set      WS-Phase-Done to true
002920              go to    2300-Exit
002930     end-if.
002940*>
002950     read     JA-Incomplete-File
002960              at end   move "Y" to JA-Inc-Eof-Sw
002970                       go to 2300-Exit
002980     end-read.
002990     add      1 to WS-Scanned-Ctr.
003000     move     JA-Incomplete-Record to JS-Job-Record.
003010*>
003020     if       Job-Start-Time-Null of JS-Job-Record = "Y"
003030              go to    2300-Exit
003040     end-if.
003050     if       WS-Save-User-Active and
003060              Job-User of JS-Job-Record not = WS-Save-User
003070              go to    2300-Exit
003080     end-if.
003090     if       Job-Start-Time of JS-Job-Record < WS-Save-To
003100              set      WS-Candidate-Matches to true
003110     end-if.
003120*>
003130 2300-Exit.
003140     exit.
003150*>
003160 8000-Fix-Mem.
003170*>*************
003180*>  MEM-FIX - reconstruct a believable memory limit from the
003190*>  peak memory used and the reported efficiency, and cap the
003200*>  efficiency we hand back at 100 - LSF happily reports over
003210*>  100% when a job bursts past its own limit.
003220*>
003230     if       Job-Mem-Eff-Null of JS-Job-Record = "N" and
003240              Job-Mem-Eff   of JS-Job-Record not = zero and
003250              Job-Mem-Max-Null of JS-Job-Record = "N"
003260*>
003270              compute Job-Mem-Lim of JS-Job-Record rounded =
003280                      (100 / Job-Mem-Eff of JS-Job-Record)
003290                         * Job-Mem-Max of JS-Job-Record
003300              move    "N" to Job-Mem-Lim-Null of JS-Job-Record
003310              if      Job-Mem-Eff of JS-Job-Record > 100
003320                      move 100 to Job-Mem-Eff of JS-Job-Record
003330              end-if
003340*>
003350     else
003360              if      Job-Mem-Lim-Null of JS-Job-Record = "N"
003370                      if    Job-Mem-Eff-Null of JS-Job-Record = "N"
003380                            and Job-Mem-Eff of JS-Job-Record > 100
003390                            move 100 to Job-Mem-Eff of JS-Job-Record
003400                      end-if
003410              else
003420                      move  "Y" to Job-Mem-Eff-Null of JS-Job-Record
003430              end-if
003440     end-if.
003450*>
003460 8000-Exit.
003470     exit.
003480*>
003490 9000-Close-Cursor.
003500*>*****************
003510     if       WS-Already-Opened
003520              close    JA-Job-File JA-Incomplete-File
003530              move     "N" to WS-Opened-Sw
003540     end-if.
003550     set      JS-No-More-Data to true.
003560*>
003570 9000-Exit.
003580     exit.
003590*>
