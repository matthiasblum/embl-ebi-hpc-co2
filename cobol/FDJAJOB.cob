000010*>*******************************************
000020*>  File Description For Complete Job File  *
000030*>*******************************************
000040*> 04/11/25 jdc - Created.
000050*>
000060 fd  JA-Job-File.
000070 copy "WSJAJOB.cob".
000080*>
