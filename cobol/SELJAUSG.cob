000010*>*******************************************
000020*>  File-Control Select For Usage Time-Series *
000030*>     keyed by Ug-Time + Ug-User, read in    *
000040*>     ascending time order via Start/Next.   *
000050*>*******************************************
000060*> 07/11/25 jdc - Created.
000070*>
000080     select   JA-Usage-File  assign       to "JAUSGF"
000090                             organization  is indexed
000100                             access mode   is dynamic
000110                             record key    is Ug-Time Ug-User
000120                             file status   is JA-Usg-Sts.
000130*>
