000010*>*******************************************
000020*>  File Description For Custom-User           *
000030*>     Override File.                          *
000040*>*******************************************
000050*> 08/11/25 jdc - Created.
000060*>
000070 fd  JA-Override-File.
000080 copy "WSJAOVR.cob".
000090*>
