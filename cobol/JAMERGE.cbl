000010*>****************************************************************
000020*>                                                               *
000030*>                  U S E R   T A B L E   M E R G E               *
000040*>                                                               *
000050*>       Reconciles Unix-User, User and custom-override data      *
000060*>****************************************************************
000070*>
000080 identification          division.
000090*>================================
000100*>
000110     program-id.       jamerge.
000120*>**
000130     author.           L Fenwick.
000140*>**
000150     installation.     EBI Cluster Accounting Group.
000160*>**
000170     date-written.     19/05/1988.
000180*>**
000190     date-compiled.
000200*>**
000210     security.         Copyright (C) 1988 - 2026 & later, EBI Cluster
000220*>                     Accounting Group.  Distributed under the
000230*>                     GNU General Public License.  See the file
000240*>                     COPYING for details.
000250*>**
000260*>    Remarks.         Keeps the usage-store User table in step
000270*>                     with the job-store Unix-User table, then
000280*>                     lays a custom-override file on top of it.
000290*>                     A Unix login with no matching User record
000300*>                     gets a brand-new one (new Uuid, starter
000310*>                     teams copied straight off /etc/group).  An
000320*>                     override record creates the user if unknown
000330*>                     and, field by field, only overwrites where
000340*>                     the override is actually punched - any
000350*>                     clash with what we already had on file is
000360*>                     logged so someone can go and ask who is
000370*>                     right.  Finishes by flagging every user who,
000380*>                     after all that, still has no team - the
000390*>                     monthly footprint report can't charge a
000400*>                     team that doesn't exist.
000410*>**
000420*>    Called Modules.  None.
000430*>**
000440*>    Files used :     JA-Unix-User-File (input,  indexed)
000450*>                     JA-User-File       (i-o,    indexed)
000460*>                     JA-Override-File   (input,  line sequential,
000470*>                                         optional - absent file
000480*>                                         is not an error)
000490*>**
000500*> Changes:
000510*> 19/05/88 lfw - 1.0.00 Created - nightly reconciliation of the
000520*>                      timesharing system's own login directory
000530*>                      against our usage-store User table, so a
000540*>                      new starter's first job doesn't get billed
000550*>                      to an unknown login.
000560*> 07/02/93 lfw -    .01 Added the custom-override file so Finance
000570*>                      can correct a name/team/sponsor without
000580*>                      waiting on the directory feed.
000590*> 14/12/98 lfw -      Y2K - Uuid seed timestamp already carries a
000600*>                      4-digit century (Ccyy) throughout, same as
000610*>                      every other date field on this system -
000620*>                      nothing here needed changing.
000630*> 26/08/05 ktn -    .02 No-team warning sweep added after Finance
000640*>                      kept finding logins billed to no team at
000650*>                      month end.
000660*> 02/02/26 pdm -    .03 Taken over for the cluster rewrite - the
000670*>                      old timesharing directory feed is gone, so
000680*>                      the bootstrap source is now the job-store
000690*>                      Unix-User table; override merge and no-team
000700*>                      sweep kept as before.  JA-0037.
000710*> 09/02/26 pdm -    .04 Y2K note re-confirmed after the rewrite -
000720*>                      Uuid seed timestamp still carries a 4-digit
000730*>                      century (Ccyy) throughout.  JA-0037.
000740*>
000750*>****************************************************************
000760*>
000770 environment             division.
000780*>================================
000790*>
000800 configuration            section.
000810 special-names.
000820     c01      is   top-of-form
000830     upsi-0   on   status is ja-debug-requested
000840              off  status is ja-debug-not-requested.
000850*>
000860 input-output            section.
000870 file-control.
000880*>
000890 copy "SELJAUUX.cob".
000900 copy "SELJAUSR.cob".
000910 copy "SELJAOVR.cob".
000920*>
000930 data                    division.
000940*>================================
000950*>
000960 file                    section.
000970*>-----------------------
000980 copy "FDJAUUX.cob".
000990*>
001000 copy "FDJAUSR.cob".
001010*>
001020 copy "FDJAOVR.cob".
001030*>
001040 working-storage section.
001050*>-----------------------
001060 77  prog-name               pic x(18) value "jamerge (1.0.04)".
001070*>
001080 01  WS-File-Status-Block.
001090     03  JA-Uux-Sts            pic xx.
001100     03  JA-Usr-Sts            pic xx.
001110     03  JA-Ovr-Sts            pic xx.
001120     03  filler                pic x.
001130 01  WS-File-Status-Text redefines WS-File-Status-Block pic x(6).
001140*>
001150 01  WS-Switches.
001160     03  WS-Uux-Eof-Sw         pic x.
001170         88  WS-Uux-Eof        value "Y".
001180     03  WS-Usr-Eof-Sw         pic x.
001190         88  WS-Usr-Eof        value "Y".
001200     03  WS-Ovr-Eof-Sw         pic x.
001210         88  WS-Ovr-Eof        value "Y".
001220     03  WS-Ovr-Present-Sw     pic x.
001230         88  WS-Override-Present value "Y".
001240     03  WS-Just-Created-Sw    pic x.
001250         88  WS-Just-Created   value "Y".
001260     03  filler                pic x.
001270*>
001280 01  WS-Run-Totals.
001290     03  WS-New-From-Unix      pic 9(5)    comp.
001300     03  WS-New-From-Ovr       pic 9(5)    comp.
001310     03  WS-Updated-Count      pic 9(5)    comp.
001320     03  WS-No-Team-Count      pic 9(5)    comp.
001330     03  filler                pic x.
001340 01  WS-Run-Totals-Trace redefines WS-Run-Totals pic x(20).
001350*>
001360*>  Uuid is a made-up 32-char placeholder - this shop has no feed
001370*>  from the people-directory web service, so the best we can do
001380*>  is something that will not collide: today's date, the time
001390*>  of day, a run-local sequence number and the login itself.
001400*>
001410 01  WS-Uuid-Work.
001420     03  WS-Uuid-Ccyymmdd      pic 9(8)    comp.
001430     03  WS-Uuid-Hhmmss        pic 9(6)    comp.
001440     03  WS-Uuid-Seq           pic 9(6)    comp.
001450     03  filler                pic x.
001460 01  WS-Uuid-Trace redefines WS-Uuid-Work pic x(20).
001470*>
001480 01  WS-Uuid-Disp.
001490     03  WS-Uuid-Ccyymmdd-D    pic 9(8).
001500     03  WS-Uuid-Hhmmss-D      pic 9(6).
001510     03  WS-Uuid-Seq-D         pic 9(6).
001520     03  WS-Uuid-Login-D       pic x(12).
001530     03  filler                pic x.
001540*>
001550*>  Every override login seen this run, so the no-team sweep can
001560*>  say whether a team-less user's data came off the override
001570*>  file or straight out of Unix/the usage-store.  Capped at 500 -
001580*>  nowhere near that many overrides in one custom file, but we
001590*>  warn rather than let the subscript run off the table.  JA-0037.
001600*>
001610 01  WS-Override-Table.
001620     03  WS-Ovr-Count          pic 9(4)    comp.
001630     03  WS-Ovr-Login-Entry    occurs 500 times
001640                               indexed by WS-Ovr-Idx
001650                                          WS-Ovr-Srch-Idx
001660                               pic x(12).
001670     03  filler                pic x.
001680*>
001690 01  WS-Groups-Display         pic x(128)  value spaces.
001700 01  WS-Warned-Ovr-Overflow-Sw pic x       value "N".
001710 01  WS-Ovr-Found-Sw           pic x       value "N".
001720*>
001730 procedure               division.
001740*>================================
001750*>
001760 0000-Main-Line.
001770*>*******************
001780     perform  1000-Initialize       thru 1000-Exit.
001790     perform  2000-Merge-Unix-Users thru 2000-Exit.
001800     perform  3000-Apply-Overrides  thru 3000-Exit.
001810     perform  4000-Warn-No-Team     thru 4000-Exit.
001820     perform  9000-Terminate        thru 9000-Exit.
001830     stop     run.
001840*>
001850 1000-Initialize.
001860*>****************
001870     move     zero to WS-Ovr-Count WS-New-From-Unix
001880                      WS-New-From-Ovr WS-Updated-Count
001890                      WS-No-Team-Count.
001900     move     "N" to WS-Warned-Ovr-Overflow-Sw.
001910*>
001920     open     input JA-Unix-User-File.
001930     open     i-o   JA-User-File.
001940     if       JA-Usr-Sts = "05" or JA-Usr-Sts = "35"
001950              close  JA-User-File
001960              open   output JA-User-File
001970              close  JA-User-File
001980              open   i-o    JA-User-File
001990     end-if.
002000*>
002010     open     input JA-Override-File.
002020     if       JA-Ovr-Sts = "00"
002030              move "Y" to WS-Ovr-Present-Sw
002040     else
002050              move "N" to WS-Ovr-Present-Sw
002060     end-if.
002070*>
002080     if       ja-debug-requested
002090              display "JAMERGD open sts=" WS-File-Status-Text
002100     end-if.
002110*>
002120 1000-Exit.
002130     exit.
002140*>
002150 2000-Merge-Unix-Users.
002160*>**********************
002170*>  Every job-store Unix login without a usage-store User record
002180*>  yet gets bootstrapped here.  JA-0037.
002190*>
002200     move     "N" to WS-Uux-Eof-Sw.
002210     move     low-values to Uu-Login.
002220     start     JA-Unix-User-File key is not less than Uu-Login
002230               invalid key move "Y" to WS-Uux-Eof-Sw
002240     end-start.
002250*>
002260     perform  2100-Merge-One-Unix-User thru 2100-Exit
002270              until WS-Uux-Eof.
002280*>
002290 2000-Exit.
002300     exit.
002310*>
002320 2100-Merge-One-Unix-User.
002330*>*************************
002340     read     JA-Unix-User-File next record
002350              at end move "Y" to WS-Uux-Eof-Sw
002360     end-read.
002370     if       not WS-Uux-Eof
002380              move Uu-Login to Us-Login
002390              read JA-User-File key is Us-Login
002400                   invalid key perform 2200-Build-New-User
002410                               thru 2200-Exit
002420              end-read
002430     end-if.
002440*>
002450 2100-Exit.
002460     exit.
002470*>
002480 2200-Build-New-User.
002490*>*******************
002500     initialize JA-User-Record.
002510     move     Uu-Login to Us-Login.
002520     move     Uu-Groups to Us-Teams.
002530     move     "Y" to Us-Name-Null Us-Position-Null
002540                    Us-Photo-Url-Null Us-Sponsor-Null.
002550     perform  ZZ090-New-Uuid thru ZZ090-Exit.
002560     move     WS-Uuid-Disp to Us-Uuid.
002570     write    JA-User-Record.
002580     add      1 to WS-New-From-Unix.
002590*>
002600 2200-Exit.
002610     exit.
002620*>
002630 3000-Apply-Overrides.
002640*>*********************
002650     if       not WS-Override-Present
002660              go to 3000-Exit
002670     end-if.
002680*>
002690     move     "N" to WS-Ovr-Eof-Sw.
002700     perform  3100-Apply-One-Override thru 3100-Exit
002710              until WS-Ovr-Eof.
002720     close    JA-Override-File.
002730*>
002740 3000-Exit.
002750     exit.
002760*>
002770 3100-Apply-One-Override.
002780*>***********************
002790     read     JA-Override-File next record
002800              at end move "Y" to WS-Ovr-Eof-Sw
002810     end-read.
002820     if       WS-Ovr-Eof
002830              go to 3100-Exit
002840     end-if.
002850*>
002860     perform  3110-Remember-One-Login thru 3110-Exit.
002870*>
002880     move     Ovr-Login to Us-Login.
002890     move     "N" to WS-Just-Created-Sw.
002900     read     JA-User-File key is Us-Login
002910              invalid key perform 3150-Create-Override-User
002920                          thru 3150-Exit
002930     end-read.
002940*>
002950     if       Ovr-Name not = spaces
002960              perform 3210-Check-Name thru 3210-Exit
002970     end-if.
002980     if       Ovr-Position not = spaces
002990              perform 3220-Check-Position thru 3220-Exit
003000     end-if.
003010     if       Ovr-Teams not = spaces
003020              perform 3230-Check-Teams thru 3230-Exit
003030     end-if.
003040     if       Ovr-Sponsor not = spaces
003050              perform 3240-Check-Sponsor thru 3240-Exit
003060     end-if.
003070*>
003080     if       WS-Just-Created
003090              write   JA-User-Record
003100              add     1 to WS-New-From-Ovr
003110     else
003120              rewrite JA-User-Record
003130              add     1 to WS-Updated-Count
003140     end-if.
003150*>
003160 3100-Exit.
003170     exit.
003180*>
003190 3110-Remember-One-Login.
003200*>************************
003210     if       WS-Ovr-Count >= 500
003220              if       WS-Warned-Ovr-Overflow-Sw = "N"
003230                       display "JAMERGE0 override table full - "
003240                               "some logins will not be traced "
003250                               "back to the override file"
003260                       move "Y" to WS-Warned-Ovr-Overflow-Sw
003270              end-if
003280              go to 3110-Exit
003290     end-if.
003300*>
003310     add      1 to WS-Ovr-Count.
003320     move     Ovr-Login to WS-Ovr-Login-Entry (WS-Ovr-Count).
003330*>
003340 3110-Exit.
003350     exit.
003360*>
003370 3150-Create-Override-User.
003380*>***************************
003390     initialize JA-User-Record.
003400     move     Ovr-Login to Us-Login.
003410     move     "Y" to Us-Name-Null Us-Position-Null
003420                    Us-Photo-Url-Null Us-Sponsor-Null.
003430     perform  ZZ090-New-Uuid thru ZZ090-Exit.
003440     move     WS-Uuid-Disp to Us-Uuid.
003450     move     "Y" to WS-Just-Created-Sw.
003460*>
003470 3150-Exit.
003480     exit.
003490*>
003500 3210-Check-Name.
003510*>****************
003520     if       Us-Name-Null = "N" and Us-Name not = Ovr-Name
003530              display "JAMERGW " Us-Login " " Ovr-Name
003540                      " <> " Us-Name " (name)"
003550     end-if.
003560     move     Ovr-Name to Us-Name.
003570     move     "N" to Us-Name-Null.
003580*>
003590 3210-Exit.
003600     exit.
003610*>
003620 3220-Check-Position.
003630*>********************
003640     if       Us-Position-Null = "N" and Us-Position not = Ovr-Position
003650              display "JAMERGW " Us-Login " " Ovr-Position
003660                      " <> " Us-Position " (position)"
003670     end-if.
003680     move     Ovr-Position to Us-Position.
003690     move     "N" to Us-Position-Null.
003700*>
003710 3220-Exit.
003720     exit.
003730*>
003740 3230-Check-Teams.
003750*>*****************
003760     if       Us-Teams not = spaces and Us-Teams not = Ovr-Teams
003770              display "JAMERGW " Us-Login " " Ovr-Teams
003780                      " <> " Us-Teams " (teams)"
003790     end-if.
003800     move     Ovr-Teams to Us-Teams.
003810*>
003820 3230-Exit.
003830     exit.
003840*>
003850 3240-Check-Sponsor.
003860*>*******************
003870     if       Us-Sponsor-Null = "N" and Us-Sponsor not = Ovr-Sponsor
003880              display "JAMERGW " Us-Login " " Ovr-Sponsor
003890                      " <> " Us-Sponsor " (sponsor)"
003900     end-if.
003910     move     Ovr-Sponsor to Us-Sponsor.
003920     move     "N" to Us-Sponsor-Null.
003930*>
003940 3240-Exit.
003950     exit.
003960*>
003970 4000-Warn-No-Team.
003980*>*****************
003990*>  Anyone who still has no team after the unix bootstrap and the
004000*>  override pass can't be charged CO2e against a team in the
004010*>  monthly report - flag it so someone chases it up.  JA-0037.
004020*>
004030     move     "N" to WS-Usr-Eof-Sw.
004040     move     low-values to Us-Login.
004050     start     JA-User-File key is not less than Us-Login
004060               invalid key move "Y" to WS-Usr-Eof-Sw
004070     end-start.
004080*>
004090     perform  4100-Check-One-User thru 4100-Exit
004100              until WS-Usr-Eof.
004110*>
004120 4000-Exit.
004130     exit.
004140*>
004150 4100-Check-One-User.
004160*>**********************
004170     read     JA-User-File next record
004180              at end move "Y" to WS-Usr-Eof-Sw
004190     end-read.
004200     if       not WS-Usr-Eof and Us-Teams = spaces
004210              perform 4200-Print-One-Warning thru 4200-Exit
004220     end-if.
004230*>
004240 4100-Exit.
004250     exit.
004260*>
004270 4200-Print-One-Warning.
004280*>***********************
004290     add      1 to WS-No-Team-Count.
004300*>
004310     set      WS-Ovr-Srch-Idx to 1.
004320     move     "N" to WS-Ovr-Found-Sw.
004330     search   WS-Ovr-Login-Entry
004340              at end move "N" to WS-Ovr-Found-Sw
004350              when WS-Ovr-Login-Entry (WS-Ovr-Srch-Idx) = Us-Login
004360                   move "Y" to WS-Ovr-Found-Sw
004370     end-search.
004380*>
004390     move     Us-Login to Uu-Login.
004400     read     JA-Unix-User-File key is Uu-Login
004410              invalid key move "N/A" to WS-Groups-Display
004420              not invalid key move Uu-Groups to WS-Groups-Display
004430     end-read.
004440*>
004450     if       WS-Ovr-Found-Sw = "Y"
004460              display "JAMERGW " Us-Login
004470                      " (custom) is not in any team (groups: "
004480                      WS-Groups-Display ")"
004490     else
004500              display "JAMERGW " Us-Login
004510                      " is not in any team (groups: "
004520                      WS-Groups-Display ")"
004530     end-if.
004540*>
004550 4200-Exit.
004560     exit.
004570*>
004580 ZZ090-New-Uuid.
004590*>****************
004600*>  Opaque 32-char placeholder - see WSJAUSR.cob.  JA-0037.
004610*>
004620     accept   WS-Uuid-Ccyymmdd from date yyyymmdd.
004630     accept   WS-Uuid-Hhmmss   from time.
004640     add      1 to WS-Uuid-Seq.
004650*>
004660     move     WS-Uuid-Ccyymmdd to WS-Uuid-Ccyymmdd-D.
004670     move     WS-Uuid-Hhmmss   to WS-Uuid-Hhmmss-D.
004680     move     WS-Uuid-Seq      to WS-Uuid-Seq-D.
004690     move     Us-Login         to WS-Uuid-Login-D.
004700*>
004710     if       ja-debug-requested
004720              display "JAMERGD uuid seed=" WS-Uuid-Trace
004730     end-if.
004740*>
004750 ZZ090-Exit.
004760     exit.
004770*>
004780 9000-Terminate.
004790*>*****************
004800     if       ja-debug-requested
004810              display "JAMERGD totals=" WS-Run-Totals-Trace
004820     end-if.
004830*>
004840     display  "JAMERGE new-from-unix=" WS-New-From-Unix
004850              " new-from-override="    WS-New-From-Ovr
004860              " updated="              WS-Updated-Count
004870              " no-team="              WS-No-Team-Count.
004880*>
004890     close    JA-Unix-User-File.
004900     close    JA-User-File.
004910*>
004920 9000-Exit.
004930     exit.
004940*>
