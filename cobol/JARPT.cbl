000010*>****************************************************************
000020*>                                                               *
000030*>            M O N T H L Y   F O O T P R I N T   R E P O R T    *
000040*>                                                               *
000050*>            Uses RW (Report writer for prints)                 *
000060*>                                                               *
000070*>****************************************************************
000080*>
000090 identification          division.
000100*>================================
000110*>
000120     program-id.       jarpt.
000130*>**
000140     author.           G Soames.
000150*>**
000160     installation.     EBI Cluster Accounting Group.
000170*>**
000180     date-written.     23/01/1986.
000190*>**
000200     date-compiled.
000210*>**
000220     security.         Copyright (C) 1986 - 2026 & later, EBI
000230*>                     Cluster Accounting Group.
000240*>                     Distributed under the GNU General Public
000250*>                     License.  See the file COPYING for
000260*>                     details.
000270*>**
000280*>    Remarks.         Runs the carbon/cost footprint calc over
000290*>                     one reporting month and writes the per-
000300*>                     user report record, then prints the
000310*>                     ranked report.  Replaces the old month-end
000320*>                     chargeback RW skeleton - this shop's other
000330*>                     "print the whole file, ranked" job.
000340*>**
000350*>    Called Modules.  jasel  - job selection cursor + mem-fix.
000360*>                     jadate - timestamp to epoch seconds.
000370*>**
000380*>    Files used :     JA-Parm-File   (input,  relative, RRN 1)
000390*>                     JA-Job-File    (input,  indexed - latest
000400*>                                    update scan only)
000410*>                     JA-Report-File    (i/o,    indexed)
000420*>                     JA-Print-File  (output, sequential)
000430*>**
000440*> Changes:
000450*> 23/01/86 ghs - 1.0.00 Created.  Monthly CPU-time chargeback
000460*>                      report, accumulation loop plus the RW
000470*>                      page report, replaces the old month-end
000480*>                      chargeback skeleton.
000490*> 19/07/90 ghs -    .01 Cost-per-second rate moved out to the
000500*>                      parameter file so Finance can change it
000510*>                      without a recompile.
000520*> 08/12/98 ghs -      Y2K - the report period is carried as full
000530*>                      ccyymm throughout; nothing here truncates
000540*>                      to two digits.
000550*> 25/06/07 ktn -    .02 Parameter file moved from sequential to
000560*>                      relative (RRN 1) so a second field can be
000570*>                      added without a file conversion run.
000580*> 06/11/25 jdc -    .03 Rebuilt for the cluster - cost math
000590*>                      replaced with the carbon/cost footprint
000600*>                      calc, accumulation loop and the RW page
000610*>                      report kept.  JA-0003.
000620*> 27/11/25 jdc -    .04 Memory efficiency histogram bucket added
000630*>                      to the per-user accumulation.  JA-0022.
000640*> 15/12/25 jdc -    .05 Carbon intensity now split pre/post
000650*>                      2023-01-01 per the new Estates figure.
000660*>                      JA-0025.
000670*> 03/01/26 jdc -    .06 Ranking and contribution added after the
000680*>                      request from the cluster committee -
000690*>                      in-memory table, good for 2,000 users.
000700*>                      JA-0028.
000710*> 17/01/26 bha -    .07 Attributed co2e/cost now pro-rate jobs
000720*>                      that straddle the month boundary instead
000730*>                      of counting the whole job against
000740*>                      whichever month it finished in.  JA-0034.
000750*> 06/02/26 bha -    .08 Dropped a dead COMPUTE left over from an
000760*>                      earlier edit to the selection-sort seed -
000770*>                      it was clobbered by the MOVE straight
000780*>                      after it and never did anything.  JA-0039.
000790*>
000800*>****************************************************************
000810*>
000820 environment             division.
000830*>================================
000840*>
000850 configuration            section.
000860 special-names.
000870     c01      is   top-of-form
000880     upsi-0   on   status is ja-debug-requested
000890              off  status is ja-debug-not-requested.
000900*>
000910 input-output            section.
000920 file-control.
000930     select   JA-Parm-File  assign       to "JAPRMF"
000940                            organization  is relative
000950                            access mode   is random
000960                            relative key  is WS-Parm-Rrn
000970                            file status   is JA-Prm-Sts.
000980*>
000990     copy "SELJAJOB.cob".
001000     copy "SELJARPT.cob".
001010     copy "SELJAPRN.cob".
001020*>
001030 data                    division.
001040*>================================
001050*>
001060 file                    section.
001070*>-----------------------
001080 fd  JA-Parm-File.
001090 01  JA-Parm-Record.
001100     03  Prm-Month-Sel         pic x(8).
001110     03  filler                pic x(12).
001120*>
001130     copy "FDJAJOB.cob".
001140     copy "FDJARPT.cob".
001150*>
001160 fd  JA-Print-File.
001170 01  JA-Print-Line             pic x(200).
001180*>
001190 working-storage section.
001200*>-----------------------
001210 77  prog-name               pic x(17) value "jarpt   (1.0.08)".
001220*>
001230 01  WS-File-Status-Block.
001240     03  JA-Prm-Sts            pic xx.
001250     03  JA-Job-Sts            pic xx.
001260     03  JA-Rpt-Sts            pic xx.
001270     03  JA-Prn-Sts            pic xx.
001280     03  filler                pic x.
001290*>
001300 01  WS-Parm-Rrn               pic 9(4)    comp.
001310*>
001320 01  WS-Switches.
001330     03  WS-Job-Eof-Sw         pic x       value "N".
001340         88  WS-Job-Eof                    value "Y".
001350     03  JS-End-Of-Data-Sw     pic x       value "N".
001360         88  JS-No-More-Data               value "Y".
001370     03  filler                pic x.
001380*>
001390 01  WS-Period-Window.
001400     03  WS-Report-Month       pic x(7).
001410     03  WS-From-Time          pic x(19).
001420     03  WS-To-Time            pic x(19).
001430     03  WS-Latest-Update      pic x(19).
001440     03  filler                pic x.
001450*>
001460*>  Plain byte-string overlay of the window above, for the single-
001470*>  line upsi-0 trace in 3095 below.
001480*>
001490 01  WS-Period-Window-Text redefines WS-Period-Window pic x(64).
001500*>
001510 01  WS-Ccyymm-Work.
001520     03  WS-Ccyymm-Ccyy        pic 9(4)    comp.
001530     03  WS-Ccyymm-Mm          pic 99      comp.
001540     03  filler                pic x.
001550*>
001560 01  WS-Today-Ccyymmdd         pic 9(8).
001570 01  WS-Today-Breakdown redefines WS-Today-Ccyymmdd.
001580     03  WS-Today-Ccyy         pic 9(4).
001590     03  WS-Today-Mm           pic 99.
001600     03  WS-Today-Dd           pic 99.
001610     03  filler                pic x.
001620*>
001630 01  WS-User-Filter            pic x(12)   value spaces.
001640*>
001650 01  WS-Job-Buffer.
001660     copy "WSJAJOB.cob".
001670*>
001680 01  WS-Rpt-Buffer.
001690     03  WS-Rpt-Login          pic x(12).
001700     03  WS-Rpt-Month          pic x(7).
001710     03  WS-Rpt-Jobs-Total     pic 9(9)       comp.
001720     03  WS-Rpt-Jobs-Done      pic 9(9)       comp.
001730     03  WS-Rpt-Jobs-Exit      pic 9(9)       comp.
001740     03  WS-Rpt-Co2e           pic s9(11)v9999 comp-3.
001750     03  WS-Rpt-Cost           pic s9(9)v9999  comp-3.
001760     03  WS-Rpt-Cputime        pic s9(12)v99   comp-3.
001770     03  WS-Rpt-Mem-Hist       occurs 100.
001780         05  WS-Rpt-Mem-Hist-Cnt pic 9(7)     comp.
001790     03  WS-Rpt-Rank           pic 9(6)       comp.
001800     03  WS-Rpt-Contrib        pic 9v9999      comp-3.
001810     03  filler                pic x.
001820*>
001830 01  WS-Footprint-Work.
001840     03  WS-Cpu-Eff-Capped     pic s9(3)v99    comp-3.
001850     03  WS-Cores-Power-W      pic s9(7)v99    comp-3.
001860     03  WS-Queue-Upper        pic x(16).
001870     03  WS-Gpu-Found-Sw       pic x           value "N".
001880         88  WS-Gpu-Found                      value "Y".
001890     03  WS-Gpu-Scan-Sub       pic 9(2)        comp.
001900     03  WS-Mem-Gb             pic s9(7)v99    comp-3.
001910     03  WS-Mem-Power-W        pic s9(7)v99    comp-3.
001920     03  WS-Hist-Eff-Null-Sw   pic x           value "Y".
001930     03  WS-Hist-Eff           pic s9(3)v99    comp-3.
001940     03  WS-Hist-Bucket        pic 9(3)        comp.
001950     03  WS-Eff-Finish-Ts      pic x(19).
001960     03  WS-Epoch-Start        pic s9(11)      comp.
001970     03  WS-Epoch-Finish       pic s9(11)      comp.
001980     03  WS-Epoch-From         pic s9(11)      comp.
001990     03  WS-Epoch-To           pic s9(11)      comp.
002000     03  WS-Runtime-Secs       pic s9(11)      comp.
002010     03  WS-Runtime-Min        pic s9(9)v99    comp-3.
002020     03  WS-Runtime-H          pic s9(9)v9999  comp-3.
002030     03  WS-Energy-Kw          pic s9(9)v9999  comp-3.
002040     03  WS-Energy-Kwh         pic s9(11)v9999 comp-3.
002050     03  WS-Carbon-Intensity   pic 999v99999   comp-3.
002060     03  WS-Co2e-G             pic s9(11)v9999 comp-3.
002070     03  WS-Job-Cost           pic s9(9)v9999  comp-3.
002080     03  WS-Ov-Start           pic s9(11)      comp.
002090     03  WS-Ov-End             pic s9(11)      comp.
002100     03  WS-Minutes-In-Window  pic s9(9)       comp.
002110     03  WS-Attrib-Co2e        pic s9(11)v9999 comp-3.
002120     03  WS-Attrib-Cost        pic s9(9)v9999  comp-3.
002130     03  WS-Job-Success-Sw     pic x           value "N".
002140         88  WS-Job-Was-Successful              value "Y".
002150     03  filler                pic x.
002160*>
002170*>  Footprint work area re-cast as one solid byte string, so the
002180*>  upsi-0 trace line below can dump the whole work area in one
002190*>  DISPLAY rather than twenty.
002200*>
002210 01  WS-Footprint-Trace redefines WS-Footprint-Work pic x(76).
002220*>
002230 01  WS-Date-Call-Ts           pic x(19).
002240 01  WS-Epoch-Result           pic s9(11)  comp.
002250*>
002260 01  WS-Rank-Table.
002270     03  WS-Rank-Count         pic 9(4)    comp.
002280     03  WS-Rank-Entry occurs 2000 times
002290                       indexed by WS-Rank-Idx.
002300         05  WS-Rank-Login     pic x(12).
002310         05  WS-Rank-Co2e      pic s9(11)v9999 comp-3.
002320         05  filler                pic x.
002330*>
002340 01  WS-Total-Co2e             pic s9(11)v9999 comp-3.
002350 01  WS-Sub-Idx                pic 9(4)    comp.
002360 01  WS-Best-Idx               pic 9(4)    comp.
002370 01  WS-Swap-Login             pic x(12).
002380 01  WS-Swap-Co2e              pic s9(11)v9999 comp-3.
002390*>
002400 01  WS-Page-Lines             pic 9(3)    comp  value 58.
002410*>
002420 01  WS-Print-Work.
002430     03  WS-Print-Login        pic x(12).
002440     03  WS-Print-Rank         pic zzzz9.
002450     03  WS-Print-Total        pic zzzz9.
002460     03  WS-Print-Done         pic zzzz9.
002470     03  WS-Print-Exit         pic zzzz9.
002480     03  WS-Print-Co2e         pic zz,zzz,zz9.9999.
002490     03  WS-Print-Cost         pic zzz,zz9.9999.
002500     03  WS-Print-Contrib      pic z9.9999.
002510     03  filler                pic x.
002520*>
002530 01  WSD-Date.
002540     03  WSD-Date9             pic 9(8)    comp.
002550     03  filler                pic x.
002560 01  WSD-Time                 pic x(8)    value spaces.
002570*>
002580 report section.
002590*>****************
002600*>
002610 rd  JA-Footprint-Report
002620     control      final
002630     page limit   WS-Page-Lines
002640     heading      1
002650     first detail 5
002660     last  detail WS-Page-Lines.
002670*>
002680 01  JA-Rpt-Head-1    type page heading.
002690     03  line 1.
002700         05  col  1      pic x(17)    source prog-name.
002710         05  col  40     pic x(28)    value "EBI Cluster Footprint Report".
002720         05  col 100     pic x(7)     source WS-Report-Month.
002730     03  line 2.
002740         05  col  1      pic x(34)    value "Login       Rank  Total  Done  Exit".
002750         05  col  40     pic x(32)    value "Co2e (g)       Cost        Contrib".
002760         05  filler                pic x.
002770*>
002780 01  JA-Rpt-Detail    type detail.
002790     03  line plus 1.
002800         05  col  1      pic x(12)    source WS-Print-Login.
002810         05  col  15     pic zzzz9    source WS-Print-Rank.
002820         05  col  22     pic zzzz9    source WS-Print-Total.
002830         05  col  29     pic zzzz9    source WS-Print-Done.
002840         05  col  36     pic zzzz9    source WS-Print-Exit.
002850         05  col  43     pic zz,zzz,zz9.9999 source WS-Print-Co2e.
002860         05  col  60     pic zzz,zz9.9999    source WS-Print-Cost.
002870         05  col  75     pic z9.9999  source WS-Print-Contrib.
002880         05  filler                pic x.
002890*>
002900 01  type control footing final line plus 2.
002910     03  col  1      pic x(25)   value "Total Co2e all users (g):".
002920     03  col 27      pic zz,zzz,zzz,zz9.9999 source WS-Total-Co2e.
002930     03  filler                pic x.
002940*>
002950 procedure division.
002960*>========================
002970*>
002980 0000-Main-Line.
002990*>**************
003000     perform  1000-Initialize        thru 1000-Exit.
003010     perform  2000-Accumulate-Month  thru 2000-Exit.
003020     perform  4000-Rank-And-Print    thru 4000-Exit.
003030     perform  9000-Terminate         thru 9000-Exit.
003040     stop run.
003050*>
003060 1000-Initialize.
003070*>****************
003080     move     1 to WS-Parm-Rrn.
003090     open     input JA-Parm-File.
003100     read     JA-Parm-File
003110              invalid key move "CURRENT " to Prm-Month-Sel.
003120     close    JA-Parm-File.
003130*>
003140     accept    WS-Today-Ccyymmdd from date yyyymmdd.
003150     perform  1100-Resolve-Month thru 1100-Exit.
003160*>
003170     perform  1200-Find-Latest-Update thru 1200-Exit.
003180*>
003190     open     i-o    JA-Report-File.
003200     if       JA-Rpt-Sts = "05" or JA-Rpt-Sts = "35"
003210              close  JA-Report-File
003220              open   output JA-Report-File
003230              close  JA-Report-File
003240              open   i-o    JA-Report-File
003250     end-if.
003260*>
003270     move     zero to WS-Total-Co2e WS-Rank-Count.
003280*>
003290 1000-Exit.
003300     exit.
003310*>
003320 1100-Resolve-Month.
003330*>*******************
003340     evaluate Prm-Month-Sel
003350         when "CURRENT "
003360              move   WS-Today-Ccyy to WS-Ccyymm-Ccyy
003370              move   WS-Today-Mm   to WS-Ccyymm-Mm
003380         when "PREVIOUS"
003390              move   WS-Today-Ccyy to WS-Ccyymm-Ccyy
003400              move   WS-Today-Mm   to WS-Ccyymm-Mm
003410              subtract 1 from WS-Ccyymm-Mm
003420              if     WS-Ccyymm-Mm = zero
003430                     move 12 to WS-Ccyymm-Mm
003440                     subtract 1 from WS-Ccyymm-Ccyy
003450              end-if
003460         when other
003470              move   Prm-Month-Sel (1:4) to WS-Ccyymm-Ccyy
003480              move   Prm-Month-Sel (6:2) to WS-Ccyymm-Mm
003490     end-evaluate.
003500*>
003510     move     spaces to WS-Report-Month.
003520     move     WS-Ccyymm-Ccyy to WS-Report-Month (1:4).
003530     move     "-"            to WS-Report-Month (5:1).
003540     move     WS-Ccyymm-Mm   to WS-Report-Month (6:2).
003550*>
003560     move     spaces to WS-From-Time.
003570     string   WS-Report-Month delimited by size
003580              "-01 00:00:00"  delimited by size
003590         into WS-From-Time.
003600*>
003610     add      1 to WS-Ccyymm-Mm.
003620     if       WS-Ccyymm-Mm > 12
003630              move  1 to WS-Ccyymm-Mm
003640              add   1 to WS-Ccyymm-Ccyy
003650     end-if.
003660*>
003670     move     spaces to WS-To-Time.
003680     move     WS-Ccyymm-Ccyy to WS-To-Time (1:4).
003690     move     "-"            to WS-To-Time (5:1).
003700     move     WS-Ccyymm-Mm   to WS-To-Time (6:2).
003710     move     "-01 00:00:00" to WS-To-Time (8:12).
003720*>
003730 1100-Exit.
003740     exit.
003750*>
003760 1200-Find-Latest-Update.
003770*>************************
003780     move     spaces to WS-Latest-Update.
003790     move     "N" to WS-Job-Eof-Sw.
003800*>
003810     open     input JA-Job-File.
003820     read     JA-Job-File next record
003830              at end   move "Y" to WS-Job-Eof-Sw
003840     end-read.
003850     perform  1250-Scan-One-Job thru 1250-Exit
003860              until WS-Job-Eof.
003870     close    JA-Job-File.
003880*>
003890 1200-Exit.
003900     exit.
003910*>
003920 1250-Scan-One-Job.
003930*>*****************
003940     if       Job-Update-Time > WS-Latest-Update
003950              move Job-Update-Time to WS-Latest-Update
003960     end-if.
003970     read     JA-Job-File next record
003980              at end   move "Y" to WS-Job-Eof-Sw
003990     end-read.
004000*>
004010 1250-Exit.
004020     exit.
004030*>
004040 2000-Accumulate-Month.
004050*>**********************
004060     call     "JASEL" using "OPEN" WS-From-Time WS-To-Time
004070                            WS-User-Filter WS-Job-Buffer
004080                            JS-End-Of-Data-Sw.
004090     call     "JASEL" using "NEXT" WS-From-Time WS-To-Time
004100                            WS-User-Filter WS-Job-Buffer
004110                            JS-End-Of-Data-Sw.
004120     perform  2100-Process-One-Job thru 2100-Exit
004130              until JS-No-More-Data.
004140     call     "JASEL" using "CLOS" WS-From-Time WS-To-Time
004150                            WS-User-Filter WS-Job-Buffer
004160                            JS-End-Of-Data-Sw.
004170*>
004180 2000-Exit.
004190     exit.
004200*>
004210 2100-Process-One-Job.
004220*>*********************
004230     perform  3000-Footprint-Calc thru 3000-Exit.
004240     perform  2200-Update-Report  thru 2200-Exit.
004250*>
004260     call     "JASEL" using "NEXT" WS-From-Time WS-To-Time
004270                            WS-User-Filter WS-Job-Buffer
004280                            JS-End-Of-Data-Sw.
004290*>
004300 2100-Exit.
004310     exit.
004320*>
004330 2200-Update-Report.
004340*>*******************
004350     move     Job-User of WS-Job-Buffer to WS-Rpt-Login.
004360     move     WS-Rpt-Login  to Rp-Login.
004370     move     WS-Report-Month to Rp-Month.
004380     read     JA-Report-File key is Rp-Login Rp-Month
004390              invalid key
004400                   initialize JA-Report-Record
004410                   move  WS-Rpt-Login    to Rp-Login
004420                   move  WS-Report-Month to Rp-Month
004430     end-read.
004440*>
004450     add      1 to Rp-Jobs-Total.
004460     if       Job-Finish-Time-Null of WS-Job-Buffer = "N"
004470              if    WS-Job-Was-Successful
004480                    add  1 to Rp-Jobs-Done
004490              else
004500                    add  1 to Rp-Jobs-Exit
004510              end-if
004520     end-if.
004530*>
004540     if       WS-Hist-Eff-Null-Sw = "N"
004550              add  1 to Rp-Mem-Hist-Cnt (WS-Hist-Bucket + 1)
004560     end-if.
004570*>
004580     if       Job-Cpu-Time-Null of WS-Job-Buffer = "N"
004590              add  Job-Cpu-Time of WS-Job-Buffer to Rp-Cputime
004600     end-if.
004610*>
004620     add      WS-Attrib-Co2e to Rp-Co2e.
004630     add      WS-Attrib-Cost to Rp-Cost.
004640*>
004650     write    JA-Report-Record
004660              invalid key rewrite JA-Report-Record
004670     end-write.
004680     if       JA-Rpt-Sts not = "00"
004690              rewrite JA-Report-Record
004700     end-if.
004710*>
004720 2200-Exit.
004730     exit.
004740*>
004750 3000-Footprint-Calc.
004760*>*********************
004770     perform  3010-Cap-Cpu-Eff       thru 3010-Exit.
004780     perform  3020-Cores-Power       thru 3020-Exit.
004790     perform  3040-Mem-Power-And-Eff thru 3040-Exit.
004800     perform  3060-Effective-Finish  thru 3060-Exit.
004810     perform  3070-Runtime           thru 3070-Exit.
004820     perform  3080-Energy-And-Co2e   thru 3080-Exit.
004830     perform  3090-Attribution       thru 3090-Exit.
004840     if       ja-debug-requested
004850              perform 3095-Trace-If-Requested thru 3095-Exit
004860     end-if.
004870*>
004880 3000-Exit.
004890     exit.
004900*>
004910 3095-Trace-If-Requested.
004920*>*************************
004930     display  "JARPTD job=" Job-Accession of WS-Job-Buffer
004940              " win=" WS-Period-Window-Text
004950              " work=" WS-Footprint-Trace.
004960*>
004970 3095-Exit.
004980     exit.
004990*>
005000 3010-Cap-Cpu-Eff.
005010*>****************
005020     move     "N" to WS-Job-Success-Sw.
005030     if       Job-Status of WS-Job-Buffer = "DONE"
005040              set  WS-Job-Was-Successful to true
005050     end-if.
005060*>
005070     if       Job-Cpu-Eff-Null of WS-Job-Buffer = "Y"
005080              move zero to WS-Cpu-Eff-Capped
005090     else
005100              move Job-Cpu-Eff of WS-Job-Buffer to WS-Cpu-Eff-Capped
005110              if   WS-Cpu-Eff-Capped > 100
005120                   move 100 to WS-Cpu-Eff-Capped
005130              end-if
005140     end-if.
005150*>
005160 3010-Exit.
005170     exit.
005180*>
005190 3020-Cores-Power.
005200*>****************
005210     compute  WS-Cores-Power-W rounded =
005220              Job-Slots of WS-Job-Buffer
005230                 * (WS-Cpu-Eff-Capped / 100)
005240                 * Calc-Cpu-Power-Watts.
005250*>
005260     move     Job-Queue of WS-Job-Buffer to WS-Queue-Upper.
005270     inspect  WS-Queue-Upper converting
005280              "abcdefghijklmnopqrstuvwxyz" to
005290              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005300     move     "N" to WS-Gpu-Found-Sw.
005310     move     1  to WS-Gpu-Scan-Sub.
005320     perform  3030-Scan-For-Gpu thru 3030-Exit
005330              until WS-Gpu-Scan-Sub > 14 or WS-Gpu-Found.
005340     if       WS-Gpu-Found
005350              add  Calc-Gpu-Power-Watts to WS-Cores-Power-W
005360     end-if.
005370*>
005380 3020-Exit.
005390     exit.
005400*>
005410 3030-Scan-For-Gpu.
005420*>*****************
005430     if       WS-Queue-Upper (WS-Gpu-Scan-Sub:3) = "GPU"
005440              set  WS-Gpu-Found to true
005450     end-if.
005460     add      1 to WS-Gpu-Scan-Sub.
005470*>
005480 3030-Exit.
005490     exit.
005500*>
005510 3040-Mem-Power-And-Eff.
005520*>***********************
005530     if       Job-Mem-Lim-Null of WS-Job-Buffer = "N"
005540              compute WS-Mem-Gb rounded =
005550                      Job-Mem-Lim of WS-Job-Buffer / 1024
005560     else
005570              if    Job-Mem-Max-Null of WS-Job-Buffer = "N"
005580                    compute WS-Mem-Gb rounded =
005590                            Job-Mem-Max of WS-Job-Buffer / 1024
005600              else
005610                    move  zero to WS-Mem-Gb
005620              end-if
005630     end-if.
005640     compute  WS-Mem-Power-W rounded =
005650              WS-Mem-Gb * Calc-Mem-Power-Watts-Gb.
005660*>
005670     move     "Y" to WS-Hist-Eff-Null-Sw.
005680     move     zero to WS-Hist-Eff.
005690     if       Job-Mem-Lim-Null of WS-Job-Buffer = "N" and
005700              Job-Mem-Max-Null of WS-Job-Buffer = "N" and
005710              Job-Mem-Lim of WS-Job-Buffer not = zero
005720              move "N" to WS-Hist-Eff-Null-Sw
005730              compute WS-Hist-Eff rounded =
005740                      (Job-Mem-Max of WS-Job-Buffer /
005750                       Job-Mem-Lim of WS-Job-Buffer) * 100
005760              if    WS-Hist-Eff > 100
005770                    move 100 to WS-Hist-Eff
005780              end-if
005790     end-if.
005800*>
005810     if       WS-Hist-Eff-Null-Sw = "N"
005820              move     WS-Hist-Eff to WS-Hist-Bucket
005830              if       WS-Hist-Bucket > 99
005840                       move 99 to WS-Hist-Bucket
005850              end-if
005860     end-if.
005870*>
005880 3040-Exit.
005890     exit.
005900*>
005910 3060-Effective-Finish.
005920*>***********************
005930     if       Job-Finish-Time-Null of WS-Job-Buffer = "Y"
005940              if    WS-Latest-Update < WS-To-Time
005950                    move WS-Latest-Update to WS-Eff-Finish-Ts
005960              else
005970                    move WS-To-Time       to WS-Eff-Finish-Ts
005980              end-if
005990     else
006000              move  Job-Finish-Time of WS-Job-Buffer
006010                    to WS-Eff-Finish-Ts
006020     end-if.
006030*>
006040     move     Job-Start-Time of WS-Job-Buffer to WS-Date-Call-Ts.
006050     call     "JADATE" using WS-Date-Call-Ts WS-Epoch-Result.
006060     move     WS-Epoch-Result to WS-Epoch-Start.
006070*>
006080     move     WS-Eff-Finish-Ts to WS-Date-Call-Ts.
006090     call     "JADATE" using WS-Date-Call-Ts WS-Epoch-Result.
006100     move     WS-Epoch-Result to WS-Epoch-Finish.
006110*>
006120     if       WS-Epoch-Finish = WS-Epoch-Start
006130              add  60 to WS-Epoch-Finish
006140     end-if.
006150*>
006160     move     WS-From-Time to WS-Date-Call-Ts.
006170     call     "JADATE" using WS-Date-Call-Ts WS-Epoch-Result.
006180     move     WS-Epoch-Result to WS-Epoch-From.
006190*>
006200     move     WS-To-Time to WS-Date-Call-Ts.
006210     call     "JADATE" using WS-Date-Call-Ts WS-Epoch-Result.
006220     move     WS-Epoch-Result to WS-Epoch-To.
006230*>
006240 3060-Exit.
006250     exit.
006260*>
006270 3070-Runtime.
006280*>*************
006290     compute  WS-Runtime-Secs = WS-Epoch-Finish - WS-Epoch-Start.
006300     compute  WS-Runtime-Min rounded = WS-Runtime-Secs / 60.
006310     compute  WS-Runtime-H   rounded = WS-Runtime-Min / 60.
006320*>
006330 3070-Exit.
006340     exit.
006350*>
006360 3080-Energy-And-Co2e.
006370*>*********************
006380     compute  WS-Energy-Kw  rounded =
006390              (WS-Cores-Power-W + WS-Mem-Power-W) / 1000.
006400     compute  WS-Energy-Kwh rounded =
006410              WS-Runtime-H * WS-Energy-Kw * Calc-Pue.
006420*>
006430     if       Job-Start-Time of WS-Job-Buffer (1:10) <
006440              Calc-Carbon-Cutover
006450              move Calc-Carbon-Pre-2023  to WS-Carbon-Intensity
006460     else
006470              move Calc-Carbon-Post-2023 to WS-Carbon-Intensity
006480     end-if.
006490*>
006500     compute  WS-Co2e-G rounded
006510              mode is nearest-even
006520              = WS-Energy-Kwh * WS-Carbon-Intensity.
006530     compute  WS-Job-Cost rounded
006540              mode is nearest-even
006550              = WS-Energy-Kwh * Calc-Cost-Per-Kwh.
006560*>
006570 3080-Exit.
006580     exit.
006590*>
006600 3090-Attribution.
006610*>*****************
006620     if       WS-Epoch-Start > WS-Epoch-From
006630              move WS-Epoch-Start to WS-Ov-Start
006640     else
006650              move WS-Epoch-From  to WS-Ov-Start
006660     end-if.
006670     if       WS-Epoch-Finish < WS-Epoch-To
006680              move WS-Epoch-Finish to WS-Ov-End
006690     else
006700              move WS-Epoch-To     to WS-Ov-End
006710     end-if.
006720*>
006730     if       WS-Ov-End > WS-Ov-Start
006740              compute WS-Minutes-In-Window =
006750                      (WS-Ov-End - WS-Ov-Start) / 60
006760     else
006770              move zero to WS-Minutes-In-Window
006780     end-if.
006790*>
006800     if       WS-Runtime-Min > 0
006810              compute WS-Attrib-Co2e rounded
006820                      mode is nearest-even
006830                      = (WS-Co2e-G / WS-Runtime-Min)
006840                      * WS-Minutes-In-Window
006850              compute WS-Attrib-Cost rounded
006860                      mode is nearest-even
006870                      = (WS-Job-Cost / WS-Runtime-Min)
006880                      * WS-Minutes-In-Window
006890     else
006900              move zero to WS-Attrib-Co2e WS-Attrib-Cost
006910     end-if.
006920*>
006930 3090-Exit.
006940     exit.
006950*>
006960 4000-Rank-And-Print.
006970*>********************
006980     perform  4100-Extract-This-Month thru 4100-Exit.
006990     perform  4200-Sort-Ranking       thru 4200-Exit.
007000*>
007010     open     output JA-Print-File.
007020     initiate JA-Footprint-Report.
007030*>
007040     move     1 to WS-Sub-Idx.
007050     perform  4300-Print-One-Rank thru 4300-Exit
007060              until WS-Sub-Idx > WS-Rank-Count.
007070*>
007080     terminate JA-Footprint-Report.
007090     close    JA-Print-File.
007100*>
007110 4000-Exit.
007120     exit.
007130*>
007140 4100-Extract-This-Month.
007150*>************************
007160     move     zero to WS-Total-Co2e WS-Rank-Count.
007170     move     low-values to Rp-Login Rp-Month.
007180     start    JA-Report-File key is not less than Rp-Login
007190              invalid key move "Y" to JA-Rpt-Sts
007200     end-start.
007210*>
007220     perform  4110-Extract-One-Record thru 4110-Exit
007230              until JA-Rpt-Sts not = "00".
007240*>
007250 4100-Exit.
007260     exit.
007270*>
007280 4110-Extract-One-Record.
007290*>************************
007300     read     JA-Report-File next record
007310              at end   move "10" to JA-Rpt-Sts
007320                       go to 4110-Exit
007330     end-read.
007340*>
007350     if       Rp-Month = WS-Report-Month
007360              add    1 to WS-Rank-Count
007370              if     WS-Rank-Count > 2000
007380                     display "JARPTW Rank table full at 2000 users"
007390                             " - remaining users omitted from rank"
007400                     subtract 1 from WS-Rank-Count
007410                     go to 4110-Exit
007420              end-if
007430              move   Rp-Login to WS-Rank-Login (WS-Rank-Count)
007440              move   Rp-Co2e  to WS-Rank-Co2e  (WS-Rank-Count)
007450              add    Rp-Co2e  to WS-Total-Co2e
007460     end-if.
007470*>
007480 4110-Exit.
007490     exit.
007500*>
007510 4200-Sort-Ranking.
007520*>******************
007530*>  Plain selection sort, descending on Co2e - good enough for a
007540*>  table this size and saves a scratch SORT file for something
007550*>  this small.
007560*>
007570     move     1 to WS-Sub-Idx.
007580     perform  4210-Sort-One-Pass thru 4210-Exit
007590              until WS-Sub-Idx >= WS-Rank-Count.
007600*>
007610 4200-Exit.
007620     exit.
007630*>
007640 4210-Sort-One-Pass.
007650*>*****************
007660     move     WS-Sub-Idx to WS-Best-Idx.
007670*>
007680     perform  4220-Find-Best thru 4220-Exit
007690              varying WS-Rank-Idx from WS-Sub-Idx by 1
007700              until   WS-Rank-Idx > WS-Rank-Count.
007710*>
007720     if       WS-Best-Idx not = WS-Sub-Idx
007730              move WS-Rank-Login (WS-Sub-Idx)  to WS-Swap-Login
007740              move WS-Rank-Co2e  (WS-Sub-Idx)  to WS-Swap-Co2e
007750              move WS-Rank-Login (WS-Best-Idx) to WS-Rank-Login (WS-Sub-Idx)
007760              move WS-Rank-Co2e  (WS-Best-Idx) to WS-Rank-Co2e  (WS-Sub-Idx)
007770              move WS-Swap-Login to WS-Rank-Login (WS-Best-Idx)
007780              move WS-Swap-Co2e  to WS-Rank-Co2e  (WS-Best-Idx)
007790     end-if.
007800*>
007810     add      1 to WS-Sub-Idx.
007820*>
007830 4210-Exit.
007840     exit.
007850*>
007860 4220-Find-Best.
007870*>**************
007880     if       WS-Rank-Co2e (WS-Rank-Idx) > WS-Rank-Co2e (WS-Best-Idx)
007890              set  WS-Best-Idx to WS-Rank-Idx
007900     end-if.
007910*>
007920 4220-Exit.
007930     exit.
007940*>
007950 4300-Print-One-Rank.
007960*>*********************
007970     move     WS-Rank-Login (WS-Sub-Idx) to Rp-Login.
007980     move     WS-Report-Month            to Rp-Month.
007990     read     JA-Report-File key is Rp-Login Rp-Month
008000              invalid key go to 4300-Skip
008010     end-read.
008020*>
008030     move     WS-Sub-Idx to Rp-Rank.
008040     if       WS-Total-Co2e > zero
008050              compute Rp-Contrib rounded
008060                      mode is nearest-even
008070                      = Rp-Co2e / WS-Total-Co2e
008080     else
008090              move zero to Rp-Contrib
008100     end-if.
008110     rewrite  JA-Report-Record.
008120*>
008130     move     Rp-Login      to WS-Print-Login.
008140     move     Rp-Rank       to WS-Print-Rank.
008150     move     Rp-Jobs-Total to WS-Print-Total.
008160     move     Rp-Jobs-Done  to WS-Print-Done.
008170     move     Rp-Jobs-Exit  to WS-Print-Exit.
008180     move     Rp-Co2e       to WS-Print-Co2e.
008190     move     Rp-Cost       to WS-Print-Cost.
008200     move     Rp-Contrib    to WS-Print-Contrib.
008210     generate JA-Rpt-Detail.
008220*>
008230 4300-Skip.
008240     add      1 to WS-Sub-Idx.
008250*>
008260 4300-Exit.
008270     exit.
008280*>
008290 9000-Terminate.
008300*>***************
008310     close    JA-Report-File.
008320*>
008330 9000-Exit.
008340     exit.
008350*>
