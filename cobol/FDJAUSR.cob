000010*>*******************************************
000020*>  File Description For User Table          *
000030*>*******************************************
000040*> 05/11/25 jdc - Created.
000050*>
000060 fd  JA-User-File.
000070 copy "WSJAUSR.cob".
000080*>
