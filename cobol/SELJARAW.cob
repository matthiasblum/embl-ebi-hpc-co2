000010*>*******************************************
000020*>  File-Control Select For Raw Scheduler      *
000030*>     Snapshot - line sequential input.       *
000040*>*******************************************
000050*> 04/11/25 jdc - Created.
000060*>
000070     select   JA-Raw-File  assign       to "JARAWF"
000080                           organization  is line sequential
000090                           file status   is JA-Raw-Sts.
000100*>
