000010*>*******************************************
000020*>  File-Control Select For Incomplete Job  *
000030*>     Store - sequential, fully truncated  *
000040*>     and rewritten on every JA000 run.     *
000050*>*******************************************
000060*> 04/11/25 jdc - Created.
000070*>
000080     select   JA-Incomplete-File  assign     to "JAINCF"
000090                                  organization is sequential
000100                                  file status  is JA-Inc-Sts.
000110*>
